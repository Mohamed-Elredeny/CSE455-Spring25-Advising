000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. REGBATCH-COB.
000120 AUTHOR. R W HENSLEY.
000130 INSTALLATION. REGISTRAR DATA PROCESSING - MIDSTATE UNIVERSITY.
000140 DATE-WRITTEN. 14/03/1987.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENTIAL - STUDENT RECORDS - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*    MIDSTATE UNIVERSITY - REGISTRAR DATA PROCESSING
000190*    ANALYST          :R. HENSLEY
000200*    PROGRAMMER       :R. HENSLEY
000210*    DATE             :14/03/1987
000220*    PURPOSE          :NIGHTLY REGISTRATION BATCH
000230*                      - POST REGISTER / STATUS / CANCEL TRANS.
000240*                      - PROMOTE WAITLIST WHEN SEATS OPEN
000250*                      - PRINT TRANSACTION LOG AND TIMETABLE RPT
000260*    VRS              DATE              DESCRIPTION
000270*    1.0              14/03/1987        IMPLEMENTATION
000280*****************************************************************
000290*                       CHANGE LOG
000300*-----------------------------------------------------------------
000310* DATE       INIT  TICKET   DESCRIPTION
000320*-----------------------------------------------------------------
000330* 14/03/1987 RWH   8701     INITIAL IMPLEMENTATION OF THE         RB8701  
000340*                           NIGHTLY REGISTRATION POST RUN.        RB8701  
000350* 02/07/1988 RWH   8814     ADDED CREDIT LIMIT CHECK AGAINST      RB8814  
000360*                           CURRENT TERM GPA.                     RB8814  
000370* 20/11/1989 DKM   8951     SCHEDULE CONFLICT CHECK ADDED FOR     RB8951  
000380*                           LECTURE / LAB TIME OVERLAP.           RB8951  
000390* 05/02/1991 DKM   9104     WAITLIST PROMOTION ON REJECTED        RB9104  
000400*                           STATUS ADDED.                         RB9104  
000410* 18/09/1992 TJL   9236     CORRECTED CREDIT LIMIT BOUNDARY TEST  RB9236  
000420*                           (WAS > SHOULD BE >=).                 RB9236  
000430* 27/04/1994 TJL   9409     PERIOD TYPE (EARLY/REGULAR/LATE)      RB9409  
000440*                           NOW CARRIED THROUGH TO REPORT.        RB9409  
000450* 09/01/1996 MPK   9602     FIXED CONTROL BREAK DROPPING LAST     RB9602  
000460*                           STUDENT'S FOOTER LINE.                RB9602  
000470* 03/08/1998 MPK   9841     Y2K - ALL DATE FIELDS EXPANDED TO     RB9841  
000480*                           FOUR DIGIT YEAR, NO WINDOWING.        RB9841  
000490* 15/01/1999 MPK   9905     Y2K REGRESSION RETEST - PERIOD FILE   RB9905  
000500*                           DATE COMPARE REPAIRED.                RB9905  
000510* 11/06/2001 SAR   0114     WAITLIST CAPACITY DEFAULTS TO 20      RB0114  
000520*                           WHEN NOT SUPPLIED ON INPUT.           RB0114  
000530* 30/10/2003 SAR   0327     REJECT REASON COUNTS BROKEN OUT IN    RB0327  
000540*                           GRAND TOTALS BY REASON.               RB0327  
000550* 02/05/2005 BCF   0509     CANCELLATIONS NOW ALSO DRIVE          RB0509  
000560*                           WAITLIST PROMOTION, NOT JUST REJECTS. RB0509  
000570* 19/02/2008 BCF   0822     ADDED UPDATED-BY TO THE STATUS        RB0822  
000580*                           UPDATE TRANSACTION LOG LINE.          RB0822  
000590* 14/07/2010 DLR   1042     WIDENED WS-REASON - "OUTSIDE          RB1042  
000600*                           REGISTRATION PERIOD" WAS TRUNCATED    RB1042  
000610*                           AND MISCOUNTED AS A SCHEDULE REJECT.  RB1042  
000620* 22/11/2011 DLR   1187     WAITLIST RENUMBER AFTER A REMOVE USED RB1187  
000630*                           THE TABLE SUBSCRIPT INSTEAD OF A      RB1187  
000640*                           PER-COURSE COUNTER - 2ND AND LATER    RB1187  
000650*                           COURSES ON THE QUEUE GOT POSITIONS    RB1187  
000660*                           NOT STARTING AT 1. CORRECTED.         RB1187  
000670* 05/03/2013 PAK   1298     DROPPED COMP-3 ON THE REG/WAITLIST    RB1298
000680*                           ID GENERATORS - SHOP STANDARD IS      RB1298
000690*                           COMP FOR ALL COUNTERS, NOT COMP-3.    RB1298
000700* 19/09/2014 DLR   1356     RB9409 (1994) SAID PERIOD             RB1356
000710*                           TYPE WAS CARRIED THROUGH -            RB1356
000720*                           IT NEVER WAS.  FIELD WAS              RB1356
000730*                           LOADED, NEVER MOVED.  ADDED           RB1356
000740*                           A REAL COLUMN TO THE TIMETABLE        RB1356
000750*                           DETAIL LINE AND WIRED IT UP.          RB1356
000760* 11/06/2015 SAR   1409     WS-WAITLIST-TABLE'S COMMENT SAID THE  RB1409
000770*                           PER-COURSE CAP WAS ENFORCED ON ADD -  RB1409
000780*                           IT WAS NOT.  4100-WAITLIST-ADD NOW    RB1409
000790*                           COUNTS THE COURSE'S QUEUE AND REJECTS RB1409
000800*                           ONCE CR-WAITLIST-CAP IS REACHED.      RB1409
000810* 09/02/2017 BCF   1462     NINE FILE STATUS BYTES WERE DECLARED  RB1462
000820*                           AND NEVER TESTED - OPEN FAILURES      RB1462
000830*                           WOULD FALL THROUGH TO A READ/WRITE    RB1462
000840*                           ON AN UNOPENED FILE INSTEAD OF        RB1462
000850*                           ABENDING CLEANLY.  0100-OPEN-FILES    RB1462
000860*                           NOW CHECKS EACH STATUS AND STOPS      RB1462
000870*                           THE RUN ON OPEN FAILURE, SAME HABIT   RB1462
000880*                           AS ENTNOTAS.COB.                      RB1462
000890*-----------------------------------------------------------------
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-4341.
000940 OBJECT-COMPUTER. IBM-4341.
000950 SPECIAL-NAMES.
000960     C01 IS PAGE-TOP
000970     UPSI-0 IS WS-RERUN-SWITCH
000980     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT STUDENT-FILE ASSIGN TO "STUDENT-FILE"
001030             ORGANIZATION IS LINE SEQUENTIAL
001040             FILE STATUS IS WS-FS-STUDENT.
001050
001060     SELECT COURSE-FILE ASSIGN TO "COURSE-FILE"
001070             ORGANIZATION IS LINE SEQUENTIAL
001080             FILE STATUS IS WS-FS-COURSE.
001090
001100     SELECT PERIOD-FILE ASSIGN TO "PERIOD-FILE"
001110             ORGANIZATION IS LINE SEQUENTIAL
001120             FILE STATUS IS WS-FS-PERIOD.
001130
001140     SELECT REGIST-FILE-IN ASSIGN TO "REGIST-FILE-IN"
001150             ORGANIZATION IS LINE SEQUENTIAL
001160             FILE STATUS IS WS-FS-REGIN.
001170
001180     SELECT WAITLIST-FILE-IN ASSIGN TO "WAITLIST-FILE-IN"
001190             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS WS-FS-WLIN.
001210
001220     SELECT TRANS-FILE ASSIGN TO "TRANS-FILE"
001230             ORGANIZATION IS LINE SEQUENTIAL
001240             FILE STATUS IS WS-FS-TRANS.
001250
001260     SELECT REGIST-FILE-OUT ASSIGN TO "REGIST-FILE-OUT"
001270             ORGANIZATION IS LINE SEQUENTIAL
001280             FILE STATUS IS WS-FS-REGOUT.
001290
001300     SELECT WAITLIST-FILE-OUT ASSIGN TO "WAITLIST-FILE-OUT"
001310             ORGANIZATION IS LINE SEQUENTIAL
001320             FILE STATUS IS WS-FS-WLOUT.
001330
001340     SELECT REPORT-FILE ASSIGN TO "REPORT-FILE"
001350             ORGANIZATION IS LINE SEQUENTIAL
001360             FILE STATUS IS WS-FS-REPORT.
001370
001380     SELECT SORTWORK ASSIGN TO DISK.
001390
001400 DATA DIVISION.
001410 FILE SECTION.
001420*
001430* FD01 - STUDENT MASTER
001440*
001450 FD  STUDENT-FILE
001460     LABEL RECORD STANDARD
001470     RECORD CONTAINS 80 CHARACTERS.
001480 01  REG-STUDENT-REC.
001490     05  ST-STUDENT-ID           PIC 9(09).
001500     05  ST-STUDENT-NAME         PIC X(30).
001510     05  ST-STUDENT-EMAIL        PIC X(30).
001520     05  ST-STUDENT-GPA          PIC 9V99.
001530     05  FILLER                  PIC X(08).
001540*
001550* FD02 - COURSE MASTER
001560*
001570 FD  COURSE-FILE
001580     LABEL RECORD STANDARD
001590     RECORD CONTAINS 80 CHARACTERS.
001600 01  REG-COURSE-REC.
001610     05  CR-COURSE-ID            PIC 9(09).
001620     05  CR-CATALOG-ID           PIC X(10).
001630     05  CR-TITLE                PIC X(30).
001640     05  CR-CREDITS              PIC 9(02).
001650     05  CR-DEPARTMENT           PIC X(10).
001660     05  CR-OPEN-FLAG            PIC X(01).
001670         88  CR-OPEN-COURSE          VALUE "Y".
001680     05  CR-SCHED-DAY            PIC X(03).
001690     05  CR-SCHED-START          PIC 9(02).
001700     05  CR-SCHED-END            PIC 9(02).
001710     05  CR-AVAIL-SEATS          PIC 9(03).
001720     05  CR-TOTAL-SEATS          PIC 9(03).
001730* CR-WAITLIST-CAP OF ZERO ON THE MASTER MEANS "USE THE SHOP
001740* DEFAULT", NOT "NO WAITLIST ALLOWED" - SEE 1200-LOAD-COURSES.
001750     05  CR-WAITLIST-CAP         PIC 9(03).
001760     05  FILLER                  PIC X(02).
001770*
001780* FD03 - REGISTRATION PERIOD CALENDAR
001790*
001800 FD  PERIOD-FILE
001810     LABEL RECORD STANDARD
001820     RECORD CONTAINS 60 CHARACTERS.
001830 01  REG-PERIOD-REC.
001840     05  PD-PERIOD-ID            PIC 9(09).
001850     05  PD-SEMESTER             PIC X(10).
001860     05  PD-TYPE                 PIC X(08).
001870     05  PD-START                PIC 9(08).
001880     05  PD-START-R REDEFINES PD-START.
001890         10  PD-START-YYYY       PIC 9(04).
001900         10  PD-START-MM         PIC 9(02).
001910         10  PD-START-DD         PIC 9(02).
001920     05  PD-END                  PIC 9(08).
001930     05  PD-END-R REDEFINES PD-END.
001940         10  PD-END-YYYY         PIC 9(04).
001950         10  PD-END-MM           PIC 9(02).
001960         10  PD-END-DD           PIC 9(02).
001970     05  PD-PRIORITY             PIC 9(01).
001980     05  PD-ACTIVE-FLAG          PIC X(01).
001990         88  PD-IS-ACTIVE            VALUE "Y".
002000     05  FILLER                  PIC X(15).
002010*
002020* FD04 - REGISTRATION FILE, INPUT AND OUTPUT COPIES.  IN AND
002030* OUT ARE TWO SEPARATE FDS OVER THE SAME RECORD SHAPE RATHER
002040* THAN ONE FD OPENED I-O - THE OUT COPY IS A FULL REWRITE OF
002050* THE MASTER EACH RUN, NOT AN UPDATE-IN-PLACE.
002060*
002070 FD  REGIST-FILE-IN
002080     LABEL RECORD STANDARD
002090     RECORD CONTAINS 84 CHARACTERS.
002100 01  REG-REGIST-IN-REC.
002110     05  RI-REG-ID               PIC 9(09).
002120     05  RI-STUDENT-ID           PIC 9(09).
002130     05  RI-COURSE-ID            PIC 9(09).
002140     05  RI-SEMESTER             PIC X(10).
002150     05  RI-STATUS               PIC X(09).
002160     05  RI-REG-DATE             PIC 9(08).
002170     05  RI-STATUS-DATE          PIC 9(08).
002180     05  RI-UPDATED-BY           PIC X(20).
002190     05  FILLER                  PIC X(02).
002200
002210 FD  REGIST-FILE-OUT
002220     LABEL RECORD STANDARD
002230     RECORD CONTAINS 84 CHARACTERS.
002240 01  REG-REGIST-OUT-REC.
002250     05  RO-REG-ID               PIC 9(09).
002260     05  RO-STUDENT-ID           PIC 9(09).
002270     05  RO-COURSE-ID            PIC 9(09).
002280     05  RO-SEMESTER             PIC X(10).
002290     05  RO-STATUS               PIC X(09).
002300     05  RO-REG-DATE             PIC 9(08).
002310     05  RO-STATUS-DATE          PIC 9(08).
002320     05  RO-UPDATED-BY           PIC X(20).
002330     05  FILLER                  PIC X(02).
002340*
002350* FD05 - WAITLIST FILE, INPUT AND OUTPUT COPIES.  SAME
002360* IN/OUT REWRITE PATTERN AS FD04 ABOVE.  WI-TIMESTAMP IS THE
002370* QUEUE ORDERING KEY (FIRST-COME-FIRST-SERVED) - WI-POSITION
002380* IS ONLY A DISPLAY NUMBER RECOMPUTED EVERY TIME AN ENTRY
002390* LEAVES THE QUEUE (SEE 4220-RENUMBER).
002400*
002410 FD  WAITLIST-FILE-IN
002420     LABEL RECORD STANDARD
002430     RECORD CONTAINS 60 CHARACTERS.
002440 01  REG-WAITLIST-IN-REC.
002450     05  WI-WL-ID                PIC 9(09).
002460     05  WI-STUDENT-ID           PIC 9(09).
002470     05  WI-COURSE-ID            PIC 9(09).
002480     05  WI-TIMESTAMP            PIC 9(14).
002490     05  WI-POSITION             PIC 9(03).
002500     05  WI-NOTIFIED-FLAG        PIC X(01).
002510     05  WI-NOTIFIED-AT          PIC 9(14).
002520     05  FILLER                  PIC X(01).
002530
002540 FD  WAITLIST-FILE-OUT
002550     LABEL RECORD STANDARD
002560     RECORD CONTAINS 60 CHARACTERS.
002570 01  REG-WAITLIST-OUT-REC.
002580     05  WO-WL-ID                PIC 9(09).
002590     05  WO-STUDENT-ID           PIC 9(09).
002600     05  WO-COURSE-ID            PIC 9(09).
002610     05  WO-TIMESTAMP            PIC 9(14).
002620     05  WO-TIMESTAMP-R REDEFINES WO-TIMESTAMP.
002630         10  WO-TS-YYYY          PIC 9(04).
002640         10  WO-TS-MM            PIC 9(02).
002650         10  WO-TS-DD            PIC 9(02).
002660         10  WO-TS-HH            PIC 9(02).
002670         10  WO-TS-MN            PIC 9(02).
002680         10  WO-TS-SS            PIC 9(02).
002690     05  WO-POSITION             PIC 9(03).
002700     05  WO-NOTIFIED-FLAG        PIC X(01).
002710     05  WO-NOTIFIED-AT          PIC 9(14).
002720     05  FILLER                  PIC X(01).
002730*
002740* FD06 - REGISTRATION REQUEST / STATUS UPDATE TRANSACTION FILE
002750*
002760 FD  TRANS-FILE
002770     LABEL RECORD STANDARD
002780     RECORD CONTAINS 80 CHARACTERS.
002790 01  REG-TRANS-REC.
002800     05  TX-TYPE                 PIC X(01).
002810         88  TX-REGISTER             VALUE "R".
002820         88  TX-STATUS-UPDATE         VALUE "S".
002830         88  TX-CANCEL                VALUE "C".
002840     05  TX-STUDENT-ID           PIC 9(09).
002850     05  TX-COURSE-ID            PIC 9(09).
002860     05  TX-SEMESTER             PIC X(10).
002870     05  TX-REG-ID               PIC 9(09).
002880     05  TX-NEW-STATUS           PIC X(09).
002890     05  TX-UPDATED-BY           PIC X(20).
002900     05  TX-RUN-DATE             PIC 9(08).
002910     05  FILLER                  PIC X(05).
002920*
002930* FD07 - PRINT FILE, 132 PRINT POSITIONS
002940*
002950 FD  REPORT-FILE
002960     LABEL RECORD OMITTED
002970     RECORD CONTAINS 132 CHARACTERS.
002980 01  REG-REPORT-REC              PIC X(132).
002990*
003000* SD01 - SORT WORK FILE FOR THE TIMETABLE CONTROL BREAK
003010*
003020 SD  SORTWORK.
003030 01  SD-SORT-REC.
003040     05  SD-STUDENT-ID           PIC 9(09).
003050     05  SD-REG-ID               PIC 9(09).
003060     05  SD-COURSE-ID            PIC 9(09).
003070     05  SD-SEMESTER             PIC X(10).
003080     05  SD-CREDITS              PIC 9(02).
003090     05  SD-TITLE                PIC X(30).
003100     05  SD-SCHED-DAY            PIC X(03).
003110     05  SD-SCHED-START          PIC 9(02).
003120     05  SD-SCHED-END            PIC 9(02).
003130
003140 WORKING-STORAGE SECTION.
003150*
003160* TABLE SIZE LIMITS
003170*
003180 77  WS-MAX-STUDENTS             PIC 9(04) VALUE 0200 COMP.
003190 77  WS-MAX-COURSES              PIC 9(04) VALUE 0200 COMP.
003200 77  WS-MAX-PERIODS              PIC 9(04) VALUE 0020 COMP.
003210 77  WS-MAX-REGS                 PIC 9(04) VALUE 2000 COMP.
003220 77  WS-MAX-WAITLIST             PIC 9(04) VALUE 0300 COMP.
003230*
003240* END OF FILE / CONTROL SWITCHES
003250*
003260 77  WS-EOF-TRANS                PIC X(01) VALUE "N".
003270     88  TRANS-EOF                    VALUE "Y".
003280 77  WS-EOF-SORT                 PIC X(01) VALUE "N".
003290     88  SORT-EOF                     VALUE "Y".
003300 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
003310     88  ITEM-FOUND                   VALUE "Y".
003320 77  WS-FIRST-STUDENT-SW         PIC X(01) VALUE "Y".
003330     88  FIRST-STUDENT-BREAK          VALUE "Y".
003340*
003350* FILE STATUS BYTES
003360*
003370 01  WS-FILE-STATUSES.
003380     05  WS-FS-STUDENT           PIC X(02) VALUE SPACES.
003390     05  WS-FS-COURSE            PIC X(02) VALUE SPACES.
003400     05  WS-FS-PERIOD            PIC X(02) VALUE SPACES.
003410     05  WS-FS-REGIN             PIC X(02) VALUE SPACES.
003420     05  WS-FS-WLIN              PIC X(02) VALUE SPACES.
003430     05  WS-FS-TRANS             PIC X(02) VALUE SPACES.
003440     05  WS-FS-REGOUT            PIC X(02) VALUE SPACES.
003450     05  WS-FS-WLOUT             PIC X(02) VALUE SPACES.
003460     05  WS-FS-REPORT            PIC X(02) VALUE SPACES.
003470     05  FILLER                  PIC X(02) VALUE SPACES.
003480*
003490* IN-MEMORY MASTER TABLES - LOADED FROM THE SORTED SEQUENTIAL
003500* MASTERS AT START OF RUN, AS THE KEYED LOOKUP TABLES FOR THE
003510* RULE ENGINE
003520*
003530 01  WS-STUDENT-TABLE.
003540     05  WS-STUDENT-ENTRY OCCURS 200 TIMES INDEXED BY WS-SX.
003550         10  WS-ST-ID             PIC 9(09).
003560         10  WS-ST-NAME           PIC X(30).
003570         10  WS-ST-EMAIL          PIC X(30).
003580         10  WS-ST-GPA            PIC 9V99.
003590 77  WS-STUDENT-COUNT            PIC 9(04) VALUE 0 COMP.
003600
003610 01  WS-COURSE-TABLE.
003620     05  WS-COURSE-ENTRY OCCURS 200 TIMES INDEXED BY WS-CX.
003630         10  WS-CR-ID             PIC 9(09).
003640         10  WS-CR-CATALOG        PIC X(10).
003650         10  WS-CR-TITLE          PIC X(30).
003660         10  WS-CR-CREDITS        PIC 9(02).
003670         10  WS-CR-DEPT           PIC X(10).
003680         10  WS-CR-OPEN-FLAG      PIC X(01).
003690         10  WS-CR-DAY            PIC X(03).
003700         10  WS-CR-START          PIC 9(02).
003710         10  WS-CR-END            PIC 9(02).
003720         10  WS-CR-AVAIL          PIC 9(03).
003730         10  WS-CR-TOTAL          PIC 9(03).
003740         10  WS-CR-WLCAP          PIC 9(03).
003750 77  WS-COURSE-COUNT             PIC 9(04) VALUE 0 COMP.
003760
003770 01  WS-PERIOD-TABLE.
003780* 20 ENTRIES IS GENEROUS - A SCHOOL RUNS A HANDFUL OF
003790* REGISTRATION WINDOWS A YEAR (FALL, SPRING, SUMMER, ANY
003800* LATE-ADD WINDOWS) AND THIS TABLE IS NOT PRUNED BETWEEN RUNS.
003810     05  WS-PERIOD-ENTRY OCCURS 20 TIMES INDEXED BY WS-PX.
003820         10  WS-PD-ID             PIC 9(09).
003830         10  WS-PD-SEMESTER       PIC X(10).
003840         10  WS-PD-TYPE           PIC X(08).
003850         10  WS-PD-START          PIC 9(08).
003860         10  WS-PD-END            PIC 9(08).
003870         10  WS-PD-PRIORITY       PIC 9(01).
003880         10  WS-PD-ACTIVE         PIC X(01).
003890 77  WS-PERIOD-COUNT             PIC 9(04) VALUE 0 COMP.
003900
003910 01  WS-REG-TABLE.
003920     05  WS-REG-ENTRY OCCURS 2000 TIMES INDEXED BY WS-RX.
003930         10  WS-RG-ID             PIC 9(09).
003940         10  WS-RG-STUDENT        PIC 9(09).
003950         10  WS-RG-COURSE         PIC 9(09).
003960         10  WS-RG-SEMESTER       PIC X(10).
003970         10  WS-RG-STATUS         PIC X(09).
003980         10  WS-RG-REGDATE        PIC 9(08).
003990         10  WS-RG-STATDATE       PIC 9(08).
004000         10  WS-RG-UPDBY          PIC X(20).
004010 77  WS-REG-COUNT                PIC 9(04) VALUE 0 COMP.
004020* WS-NEXT-REG-ID IS SEEDED AT LOAD TIME FROM THE HIGHEST
004030* RG-ID ALREADY ON THE MASTER, PLUS ONE - NOT FROM A SEPARATE
004040* CONTROL RECORD.  TICKET 1298 DROPPED THE EARLIER COMP-3
004050* USAGE HERE; SEE THE CHANGE LOG.
004060 77  WS-NEXT-REG-ID              PIC 9(09) VALUE 0 COMP.
004070
004080 01  WS-WAITLIST-TABLE.
004090* 300 SLOTS ACROSS *ALL* COURSES COMBINED, NOT PER COURSE -
004100* CR-WAITLIST-CAP LIMITS HOW MANY OF THOSE SLOTS ANY ONE
004110* COURSE MAY CONSUME (ENFORCED WHERE TX-TYPE IS ADDED TO THE
004120* WAITLIST, NOT IN THIS TABLE DECLARATION).
004130     05  WS-WL-ENTRY OCCURS 300 TIMES INDEXED BY WS-WX.
004140         10  WS-WL-ID             PIC 9(09).
004150         10  WS-WL-STUDENT        PIC 9(09).
004160         10  WS-WL-COURSE         PIC 9(09).
004170         10  WS-WL-TS             PIC 9(14).
004180         10  WS-WL-POS            PIC 9(03).
004190         10  WS-WL-NOTIFIED       PIC X(01).
004200         10  WS-WL-NOTIFIED-AT    PIC 9(14).
004210 77  WS-WAITLIST-COUNT           PIC 9(04) VALUE 0 COMP.
004220 77  WS-NEXT-WL-ID               PIC 9(09) VALUE 0 COMP.
004230*
004240* RUN CONTROL FIELDS
004250*
004260 77  WS-RUN-DATE                 PIC 9(08) VALUE 0.
004270 77  WS-REASON                   PIC X(30) VALUE SPACES.
004280 77  WS-MAX-CREDITS              PIC 9(02) VALUE 0 COMP.
004290 77  WS-SUM-CREDITS              PIC 9(04) VALUE 0 COMP.
004300 77  WS-SEARCH-ID                PIC 9(09) VALUE 0.
004310 77  WS-NEW-CREDITS              PIC 9(04) VALUE 0 COMP.
004320 77  WS-WL-SHIFT-X                PIC 9(04) VALUE 0 COMP.
004330 77  WS-WL-BEST-X                 PIC 9(04) VALUE 0 COMP.
004340 77  WS-WL-RENUM-CTR              PIC 9(03) VALUE 0 COMP.
004350 77  WS-WL-CAP-CTR                PIC 9(03) VALUE 0 COMP.
004360 77  WS-ACTIVE-PX                PIC 9(04) VALUE 0 COMP.
004370 77  WS-ACTIVE-START             PIC 9(08) VALUE 0.
004380 77  WS-PROMO-COURSE             PIC 9(09) VALUE 0.
004390 77  WS-PROMO-SEMESTER           PIC X(10) VALUE SPACES.
004400* PERIOD TYPE FOR THE CURRENT RUN'S ACTIVE WINDOW, SET ONCE AT
004410* THE TOP OF 6000-TIMETABLE-REPORT AND PRINTED ON EVERY
004420* TIMETABLE DETAIL LINE - TICKET 1356.
004430 77  WS-RPT-PERIOD-TYPE          PIC X(08) VALUE SPACES.
004440*
004450* TRANSACTION COUNTS FOR THE GRAND TOTALS SECTION
004460*
004470 01  WS-COUNTERS.
004480     05  WS-CTR-READ              PIC 9(06) VALUE 0 COMP.
004490     05  WS-CTR-ACCEPTED          PIC 9(06) VALUE 0 COMP.
004500     05  WS-CTR-REJ-NOTFOUND      PIC 9(06) VALUE 0 COMP.
004510     05  WS-CTR-REJ-NOPERIOD      PIC 9(06) VALUE 0 COMP.
004520     05  WS-CTR-REJ-CREDIT        PIC 9(06) VALUE 0 COMP.
004530     05  WS-CTR-REJ-SCHED         PIC 9(06) VALUE 0 COMP.
004540     05  WS-CTR-STATUS            PIC 9(06) VALUE 0 COMP.
004550     05  WS-CTR-CANCEL            PIC 9(06) VALUE 0 COMP.
004560     05  WS-CTR-PROMOTE           PIC 9(06) VALUE 0 COMP.
004570     05  WS-CTR-STUDENTS-RPTD     PIC 9(06) VALUE 0 COMP.
004580     05  WS-CTR-APPR-CREDITS      PIC 9(06) VALUE 0 COMP.
004590     05  FILLER                   PIC X(02) VALUE SPACES.
004600*
004610* REPORT LINE LAYOUTS - TRANSACTION LOG SECTION
004620*
004630 01  WS-LOG-TITLE1.
004640     05  FILLER                  PIC X(40) VALUE
004650         "MIDSTATE UNIVERSITY - REGISTRATION BATCH".
004660     05  FILLER                  PIC X(92) VALUE SPACES.
004670
004680 01  WS-LOG-TITLE2.
004690     05  FILLER                  PIC X(35) VALUE
004700         "SECTION 1 - TRANSACTION LOG".
004710     05  FILLER                  PIC X(97) VALUE SPACES.
004720
004730 01  WS-LOG-LINE.
004740     05  LOG-TYPE                PIC X(10).
004750     05  LOG-STUDENT             PIC 9(09).
004760     05  FILLER                  PIC X(02) VALUE SPACES.
004770     05  LOG-COURSE              PIC 9(09).
004780     05  FILLER                  PIC X(02) VALUE SPACES.
004790     05  LOG-REGID               PIC 9(09).
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004810     05  LOG-RESULT              PIC X(30).
004820     05  FILLER                  PIC X(59) VALUE SPACES.
004830*
004840* REPORT LINE LAYOUTS - STUDENT TIMETABLE SECTION
004850*
004860 01  WS-TT-TITLE.
004870     05  FILLER                  PIC X(35) VALUE
004880         "SECTION 2 - STUDENT TIMETABLE".
004890     05  FILLER                  PIC X(97) VALUE SPACES.
004900
004910 01  WS-TT-STU-HDR.
004920     05  FILLER                  PIC X(08) VALUE "STUDENT ".
004930     05  TT-STU-ID               PIC 9(09).
004940     05  FILLER                  PIC X(02) VALUE SPACES.
004950     05  TT-STU-NAME             PIC X(30).
004960     05  FILLER                  PIC X(06) VALUE "  GPA ".
004970     05  TT-STU-GPA               PIC 9.99.
004980     05  FILLER                  PIC X(73) VALUE SPACES.
004990
005000 01  WS-TT-DETAIL.
005010     05  FILLER                  PIC X(04) VALUE SPACES.
005020     05  TT-COURSE-ID            PIC 9(09).
005030     05  FILLER                  PIC X(02) VALUE SPACES.
005040     05  TT-TITLE                PIC X(30).
005050     05  FILLER                  PIC X(01) VALUE SPACES.
005060     05  TT-CREDITS              PIC Z9.
005070     05  FILLER                  PIC X(03) VALUE SPACES.
005080     05  TT-DAY                  PIC X(03).
005090     05  FILLER                  PIC X(01) VALUE SPACES.
005100     05  TT-START                PIC Z9.
005110     05  FILLER                  PIC X(01) VALUE "-".
005120     05  TT-END                  PIC Z9.
005130     05  FILLER                  PIC X(02) VALUE SPACES.
005140     05  TT-SEMESTER             PIC X(10).
005150     05  FILLER                  PIC X(02) VALUE SPACES.
005160     05  TT-STATUS               PIC X(09).
005170     05  FILLER                  PIC X(02) VALUE SPACES.
005180* RB1356 - PERIOD TYPE, SEE THE NOTE AT 6000-TIMETABLE-REPORT.
005190     05  TT-PERIOD-TYPE          PIC X(08).
005200     05  FILLER                  PIC X(39) VALUE SPACES.
005210
005220 01  WS-TT-STU-FTR.
005230     05  FILLER                  PIC X(25) VALUE
005240         "  TOTAL APPROVED CREDITS".
005250     05  TT-FTR-CREDITS          PIC ZZ9.
005260     05  FILLER                  PIC X(104) VALUE SPACES.
005270*
005280* REPORT LINE LAYOUTS - GRAND TOTALS SECTION
005290*
005300 01  WS-GT-TITLE.
005310     05  FILLER                  PIC X(35) VALUE
005320         "SECTION 3 - GRAND TOTALS".
005330     05  FILLER                  PIC X(97) VALUE SPACES.
005340
005350 01  WS-GT-LINE.
005360     05  GT-LABEL                PIC X(40).
005370     05  GT-VALUE                PIC ZZZ,ZZ9.
005380     05  FILLER                  PIC X(85) VALUE SPACES.
005390
005400 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
005410
005420 PROCEDURE DIVISION.
005430*
005440*****************************************************************
005450*    OVERALL RUN LOGIC.  ONE PASS - NO RESTART/CHECKPOINT LOGIC.
005460*    IF THE RUN ABENDS PARTWAY THROUGH 2000-PROCESS-TRANS THE
005470*    OPERATOR RERUNS FROM THE SAME TRANS-FILE - THE MASTERS ARE
005480*    NOT REWRITTEN UNTIL 5000-WRITE-MASTERS, SO A DEAD RUN
005490*    LEAVES THE OLD MASTERS UNTOUCHED ON DISK.  (RWH, 1987)
005500*****************************************************************
005510*
005520 0000-MAINLINE.
005530     PERFORM 0100-OPEN-FILES THRU 0100-EXIT
005540     PERFORM 1000-LOAD-MASTERS THRU 1000-EXIT
005550     PERFORM 2000-PROCESS-TRANS THRU 2000-EXIT
005560        UNTIL TRANS-EOF
005570     PERFORM 5000-WRITE-MASTERS THRU 5000-EXIT
005580     PERFORM 6000-TIMETABLE-REPORT THRU 6000-EXIT
005590     PERFORM 7000-GRAND-TOTALS THRU 7000-EXIT
005600     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
005610     STOP RUN.
005620*
005630* 0100 - OPEN ALL NINE FILES USED BY THIS RUN AND PRINT THE
005640*        SECTION 1 (TRANSACTION LOG) PAGE HEADING.  THE HEADING
005650*        IS PRINTED HERE, NOT IN 2000-PROCESS-TRANS, SO IT STILL
005660*        APPEARS ON A RUN WITH A ZERO-RECORD TRANS-FILE.
005670* RB1462 - EVERY SELECT CARRIES FILE STATUS IS WS-FS-XXX, SAME AS
005680*        ENTNOTAS.COB'S OWN OPEN CHECKS, BUT NOTHING EVER TESTED
005690*        THE BYTE UNTIL NOW.  CHECK EACH ONE RIGHT AFTER ITS
005700*        OPEN AND CLOSE WHATEVER IS ALREADY OPEN BEFORE ABORTING,
005710*        SAME ORDER ENTNOTAS.COB'S OWN 0010/0020/0030-ABRE-XXX
005720*        PARAGRAPHS DO IT IN.
005730*
005740 0100-OPEN-FILES.
005750     OPEN INPUT STUDENT-FILE
005760     IF WS-FS-STUDENT NOT = "00"
005770        DISPLAY "STUDENT-FILE OPEN FAILED - STATUS " WS-FS-STUDENT
005780        STOP RUN.
005790     OPEN INPUT COURSE-FILE
005800     IF WS-FS-COURSE NOT = "00"
005810        DISPLAY "COURSE-FILE OPEN FAILED - STATUS " WS-FS-COURSE
005820        CLOSE STUDENT-FILE
005830        STOP RUN.
005840     OPEN INPUT PERIOD-FILE
005850     IF WS-FS-PERIOD NOT = "00"
005860        DISPLAY "PERIOD-FILE OPEN FAILED - STATUS " WS-FS-PERIOD
005870        CLOSE STUDENT-FILE
005880        CLOSE COURSE-FILE
005890        STOP RUN.
005900     OPEN INPUT REGIST-FILE-IN
005910     IF WS-FS-REGIN NOT = "00"
005920        DISPLAY "REGIST-FILE-IN OPEN FAILED - STATUS " WS-FS-REGIN
005930        CLOSE STUDENT-FILE
005940        CLOSE COURSE-FILE
005950        CLOSE PERIOD-FILE
005960        STOP RUN.
005970     OPEN INPUT WAITLIST-FILE-IN
005980     IF WS-FS-WLIN NOT = "00"
005990        DISPLAY "WAITLIST-FILE-IN OPEN FAILED - STATUS " WS-FS-WLIN
006000        CLOSE STUDENT-FILE
006010        CLOSE COURSE-FILE
006020        CLOSE PERIOD-FILE
006030        CLOSE REGIST-FILE-IN
006040        STOP RUN.
006050     OPEN INPUT TRANS-FILE
006060     IF WS-FS-TRANS NOT = "00"
006070        DISPLAY "TRANS-FILE OPEN FAILED - STATUS " WS-FS-TRANS
006080        CLOSE STUDENT-FILE
006090        CLOSE COURSE-FILE
006100        CLOSE PERIOD-FILE
006110        CLOSE REGIST-FILE-IN
006120        CLOSE WAITLIST-FILE-IN
006130        STOP RUN.
006140     OPEN OUTPUT REGIST-FILE-OUT
006150     IF WS-FS-REGOUT NOT = "00"
006160        DISPLAY "REGIST-FILE-OUT OPEN FAILED - STATUS " WS-FS-REGOUT
006170        CLOSE STUDENT-FILE
006180        CLOSE COURSE-FILE
006190        CLOSE PERIOD-FILE
006200        CLOSE REGIST-FILE-IN
006210        CLOSE WAITLIST-FILE-IN
006220        CLOSE TRANS-FILE
006230        STOP RUN.
006240     OPEN OUTPUT WAITLIST-FILE-OUT
006250     IF WS-FS-WLOUT NOT = "00"
006260        DISPLAY "WAITLIST-FILE-OUT OPEN FAILED - STATUS " WS-FS-WLOUT
006270        CLOSE STUDENT-FILE
006280        CLOSE COURSE-FILE
006290        CLOSE PERIOD-FILE
006300        CLOSE REGIST-FILE-IN
006310        CLOSE WAITLIST-FILE-IN
006320        CLOSE TRANS-FILE
006330        CLOSE REGIST-FILE-OUT
006340        STOP RUN.
006350     OPEN OUTPUT REPORT-FILE
006360     IF WS-FS-REPORT NOT = "00"
006370        DISPLAY "REPORT-FILE OPEN FAILED - STATUS " WS-FS-REPORT
006380        CLOSE STUDENT-FILE
006390        CLOSE COURSE-FILE
006400        CLOSE PERIOD-FILE
006410        CLOSE REGIST-FILE-IN
006420        CLOSE WAITLIST-FILE-IN
006430        CLOSE TRANS-FILE
006440        CLOSE REGIST-FILE-OUT
006450        CLOSE WAITLIST-FILE-OUT
006460        STOP RUN.
006470* PAGE-TOP = THE C01 CHANNEL FROM SPECIAL-NAMES - SLEWS THE
006480* CARRIAGE-CONTROL TAPE TO THE TOP OF THE NEXT FORM.
006490     WRITE REG-REPORT-REC FROM WS-LOG-TITLE1 AFTER ADVANCING
006500           PAGE-TOP
006510     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1
006520     WRITE REG-REPORT-REC FROM WS-LOG-TITLE2 AFTER ADVANCING 1
006530     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
006540 0100-EXIT. EXIT.
006550*
006560* 1000 - LOAD STUDENT, COURSE, PERIOD, REGISTRATION AND
006570*        WAITLIST MASTERS INTO WORKING STORAGE TABLES
006580*
006590 1000-LOAD-MASTERS.
006600     PERFORM 1100-LOAD-STUDENTS THRU 1100-EXIT
006610     PERFORM 1200-LOAD-COURSES THRU 1200-EXIT
006620     PERFORM 1300-LOAD-PERIODS THRU 1300-EXIT
006630     PERFORM 1400-LOAD-REGISTRATIONS THRU 1400-EXIT
006640     PERFORM 1500-LOAD-WAITLIST THRU 1500-EXIT.
006650 1000-EXIT. EXIT.
006660*
006670* 1100 - STUDENT MASTER IS KEPT IN THE TABLE BY RAW SUBSCRIPT,
006680*        NOT BY STUDENT-ID - WS-SX IS NOT THE STUDENT-ID, IT IS
006690*        WHERE THE STUDENT LANDED ON LOAD.  1600-FIND-STUDENT
006700*        IS A PLAIN SEQUENTIAL SEARCH, NOT A BINARY SEARCH - THE
006710*        MASTER FILES ARE SORTED BY ID ON DISK BUT WE DO NOT
006720*        RELY ON THAT HERE.
006730*
006740 1100-LOAD-STUDENTS.
006750     MOVE "N" TO WS-EOF-TRANS
006760     SET WS-SX TO 1.
006770 1110-READ-STUDENT.
006780     READ STUDENT-FILE
006790        AT END GO TO 1100-EXIT.
006800     SET WS-ST-ID(WS-SX)    TO ST-STUDENT-ID
006810     MOVE ST-STUDENT-NAME   TO WS-ST-NAME(WS-SX)
006820     MOVE ST-STUDENT-EMAIL  TO WS-ST-EMAIL(WS-SX)
006830     MOVE ST-STUDENT-GPA    TO WS-ST-GPA(WS-SX)
006840     SET WS-SX UP BY 1
006850     GO TO 1110-READ-STUDENT.
006860 1100-EXIT.
006870     COMPUTE WS-STUDENT-COUNT = WS-SX - 1.
006880*
006890* 1200 - SAME LOAD PATTERN FOR THE COURSE MASTER.  A ZERO
006900*        WAITLIST CAPACITY ON THE INPUT RECORD MEANS THE FEEDER
006910*        SYSTEM DID NOT SUPPLY ONE - THE REGISTRAR'S OFFICE
006920*        STANDARD DEFAULT OF 20 SEATS IS USED INSTEAD (SEE
006930*        TICKET 0114 IN THE CHANGE LOG).
006940*
006950 1200-LOAD-COURSES.
006960     SET WS-CX TO 1.
006970 1210-READ-COURSE.
006980     READ COURSE-FILE
006990        AT END GO TO 1200-EXIT.
007000     SET WS-CR-ID(WS-CX)       TO CR-COURSE-ID
007010     MOVE CR-CATALOG-ID        TO WS-CR-CATALOG(WS-CX)
007020     MOVE CR-TITLE             TO WS-CR-TITLE(WS-CX)
007030     MOVE CR-CREDITS           TO WS-CR-CREDITS(WS-CX)
007040     MOVE CR-DEPARTMENT        TO WS-CR-DEPT(WS-CX)
007050     MOVE CR-OPEN-FLAG         TO WS-CR-OPEN-FLAG(WS-CX)
007060     MOVE CR-SCHED-DAY         TO WS-CR-DAY(WS-CX)
007070     MOVE CR-SCHED-START       TO WS-CR-START(WS-CX)
007080     MOVE CR-SCHED-END         TO WS-CR-END(WS-CX)
007090     MOVE CR-AVAIL-SEATS       TO WS-CR-AVAIL(WS-CX)
007100     MOVE CR-TOTAL-SEATS       TO WS-CR-TOTAL(WS-CX)
007110     IF CR-WAITLIST-CAP = ZERO
007120        MOVE 20 TO WS-CR-WLCAP(WS-CX)
007130     ELSE
007140        MOVE CR-WAITLIST-CAP TO WS-CR-WLCAP(WS-CX)
007150     END-IF
007160     SET WS-CX UP BY 1
007170     GO TO 1210-READ-COURSE.
007180 1200-EXIT.
007190     COMPUTE WS-COURSE-COUNT = WS-CX - 1.
007200*
007210* 1300 - REGISTRATION PERIODS.  MORE THAN ONE PERIOD CAN BE ON
007220*        FILE WITH PD-ACTIVE-FLAG = "Y" AT A TIME (EARLY/
007230*        REGULAR/LATE REGISTRATION, TICKET 9409) - 1800-FIND-
007240*        ACTIVE-PERIOD BELOW PICKS WHICHEVER ACTIVE PERIOD HAS
007250*        THE LATEST START DATE AND CHECKS THE RUN DATE AGAINST
007260*        THAT ONE ONLY.
007270*
007280 1300-LOAD-PERIODS.
007290     SET WS-PX TO 1.
007300 1310-READ-PERIOD.
007310     READ PERIOD-FILE
007320        AT END GO TO 1300-EXIT.
007330     SET WS-PD-ID(WS-PX)    TO PD-PERIOD-ID
007340     MOVE PD-SEMESTER       TO WS-PD-SEMESTER(WS-PX)
007350     MOVE PD-TYPE           TO WS-PD-TYPE(WS-PX)
007360     MOVE PD-START          TO WS-PD-START(WS-PX)
007370     MOVE PD-END            TO WS-PD-END(WS-PX)
007380     MOVE PD-PRIORITY       TO WS-PD-PRIORITY(WS-PX)
007390     MOVE PD-ACTIVE-FLAG    TO WS-PD-ACTIVE(WS-PX)
007400     SET WS-PX UP BY 1
007410     GO TO 1310-READ-PERIOD.
007420 1300-EXIT.
007430     COMPUTE WS-PERIOD-COUNT = WS-PX - 1.
007440*
007450* 1400 - REGISTRATION MASTER.  WS-NEXT-REG-ID IS SEEDED FROM THE
007460*        HIGHEST REG-ID ALREADY ON FILE SO A NEW REGISTRATION
007470*        ACCEPTED LATER IN THIS RUN (3500-ACCEPT-REGISTRATION)
007480*        NEVER COLLIDES WITH AN EXISTING KEY - THE GENERATOR IS
007490*        NOT A SEPARATE CONTROL FILE, JUST THE MAX-PLUS-ONE SEEN
007500*        ON THIS RUN'S LOAD.
007510*
007520 1400-LOAD-REGISTRATIONS.
007530     SET WS-RX TO 1
007540     MOVE 0 TO WS-NEXT-REG-ID.
007550 1410-READ-REG.
007560     READ REGIST-FILE-IN
007570        AT END GO TO 1400-EXIT.
007580     SET WS-RG-ID(WS-RX)      TO RI-REG-ID
007590     SET WS-RG-STUDENT(WS-RX) TO RI-STUDENT-ID
007600     SET WS-RG-COURSE(WS-RX)  TO RI-COURSE-ID
007610     MOVE RI-SEMESTER         TO WS-RG-SEMESTER(WS-RX)
007620     MOVE RI-STATUS           TO WS-RG-STATUS(WS-RX)
007630     MOVE RI-REG-DATE         TO WS-RG-REGDATE(WS-RX)
007640     MOVE RI-STATUS-DATE      TO WS-RG-STATDATE(WS-RX)
007650     MOVE RI-UPDATED-BY       TO WS-RG-UPDBY(WS-RX)
007660     IF RI-REG-ID > WS-NEXT-REG-ID
007670        MOVE RI-REG-ID TO WS-NEXT-REG-ID
007680     END-IF
007690     SET WS-RX UP BY 1
007700     GO TO 1410-READ-REG.
007710 1400-EXIT.
007720     COMPUTE WS-REG-COUNT = WS-RX - 1
007730     ADD 1 TO WS-NEXT-REG-ID.
007740*
007750* 1500 - WAITLIST MASTER.  SAME MAX-PLUS-ONE KEY GENERATOR AS
007760*        1400 ABOVE, KEPT SEPARATELY (WS-NEXT-WL-ID) SINCE
007770*        WAITLIST ENTRIES AND REGISTRATIONS ARE DIFFERENT FILES
007780*        WITH DIFFERENT KEY RANGES.  LOADED IN WL-COURSE-ID,
007790*        WL-TIMESTAMP ORDER PER THE FEED SPEC, WHICH IS WHY
007800*        4200-WAITLIST-REMOVE BELOW CANNOT ASSUME ONE COURSE'S
007810*        ENTRIES START AT SUBSCRIPT 1.
007820*
007830 1500-LOAD-WAITLIST.
007840     SET WS-WX TO 1
007850     MOVE 0 TO WS-NEXT-WL-ID.
007860 1510-READ-WL.
007870     READ WAITLIST-FILE-IN
007880        AT END GO TO 1500-EXIT.
007890     SET WS-WL-ID(WS-WX)      TO WI-WL-ID
007900     SET WS-WL-STUDENT(WS-WX) TO WI-STUDENT-ID
007910     SET WS-WL-COURSE(WS-WX)  TO WI-COURSE-ID
007920     MOVE WI-TIMESTAMP        TO WS-WL-TS(WS-WX)
007930     MOVE WI-POSITION         TO WS-WL-POS(WS-WX)
007940     MOVE WI-NOTIFIED-FLAG    TO WS-WL-NOTIFIED(WS-WX)
007950     MOVE WI-NOTIFIED-AT      TO WS-WL-NOTIFIED-AT(WS-WX)
007960     IF WI-WL-ID > WS-NEXT-WL-ID
007970        MOVE WI-WL-ID TO WS-NEXT-WL-ID
007980     END-IF
007990     SET WS-WX UP BY 1
008000     GO TO 1510-READ-WL.
008010 1500-EXIT.
008020     COMPUTE WS-WAITLIST-COUNT = WS-WX - 1
008030     ADD 1 TO WS-NEXT-WL-ID.
008040*
008050* 1600 - 1900  TABLE SEARCH HELPERS FOR THE RULE ENGINE.  ALL
008060*        LEAVE THEIR RESULT IN WS-FOUND-SW (88 ITEM-FOUND) AND,
008070*        ON A HIT, LEAVE THE RELEVANT INDEX (WS-SX/WS-CX/WS-PX/
008080*        WS-RX) POINTING AT THE MATCHING ENTRY - CALLERS DEPEND
008090*        ON THAT INDEX STILL BEING SET WHEN CONTROL RETURNS.  A
008100*        PARAGRAPH THAT CALLS ONE OF THESE WHILE IT STILL NEEDS
008110*        ITS OWN INDEX FROM AN EARLIER CALL MUST SAVE IT FIRST -
008120*        SEE THE NOTES AT 3300-CHECK-CREDIT-LIMIT AND 3420-
008130*        SCHED-COMPARE BELOW, WHERE THIS WAS ONCE MISSED.
008140*
008150 1600-FIND-STUDENT.
008160     MOVE "N" TO WS-FOUND-SW
008170     SET WS-SX TO 1.
008180 1610-FIND-STUDENT-LOOP.
008190     IF WS-SX > WS-STUDENT-COUNT
008200        GO TO 1600-EXIT.
008210     IF WS-ST-ID(WS-SX) = WS-SEARCH-ID
008220        MOVE "Y" TO WS-FOUND-SW
008230        GO TO 1600-EXIT.
008240     SET WS-SX UP BY 1
008250     GO TO 1610-FIND-STUDENT-LOOP.
008260 1600-EXIT. EXIT.
008270*
008280* 1700 - SAME SEARCH AGAINST THE COURSE TABLE.  CALLED FROM THE
008290*        RULE ENGINE, THE WAITLIST PROMOTION LOGIC AND THE
008300*        TIMETABLE SORT SELECT - THE MOST-CALLED HELPER IN THE
008310*        PROGRAM.
008320
008330 1700-FIND-COURSE.
008340     MOVE "N" TO WS-FOUND-SW
008350     SET WS-CX TO 1.
008360 1710-FIND-COURSE-LOOP.
008370     IF WS-CX > WS-COURSE-COUNT
008380        GO TO 1700-EXIT.
008390     IF WS-CR-ID(WS-CX) = WS-SEARCH-ID
008400        MOVE "Y" TO WS-FOUND-SW
008410        GO TO 1700-EXIT.
008420     SET WS-CX UP BY 1
008430     GO TO 1710-FIND-COURSE-LOOP.
008440 1700-EXIT. EXIT.
008450*
008460* 1800 - THE ACTIVE REGISTRATION PERIOD.  MORE THAN ONE PERIOD
008470*        ROW CAN BE FLAGGED ACTIVE AT ONCE NEAR A TERM BOUNDARY
008480*        (EARLY/REGULAR/LATE ALL OPEN TOGETHER) - THE ONE WITH
008490*        THE LATEST START DATE WINS, SINCE THAT IS THE MOST
008500*        RECENTLY OPENED WINDOW AND THE ONE THE RUN DATE SHOULD
008510*        BE CHECKED AGAINST IN 3200-CHECK-PERIOD.
008520
008530 1800-FIND-ACTIVE-PERIOD.
008540     MOVE "N" TO WS-FOUND-SW
008550     MOVE 0 TO WS-ACTIVE-START
008560     MOVE 0 TO WS-ACTIVE-PX
008570     SET WS-PX TO 1.
008580 1810-FIND-PERIOD-LOOP.
008590     IF WS-PX > WS-PERIOD-COUNT
008600        GO TO 1800-EXIT.
008610     IF WS-PD-ACTIVE(WS-PX) = "Y"
008620        IF WS-PD-START(WS-PX) > WS-ACTIVE-START
008630           MOVE "Y" TO WS-FOUND-SW
008640           MOVE WS-PD-START(WS-PX) TO WS-ACTIVE-START
008650           SET WS-ACTIVE-PX TO WS-PX
008660        END-IF
008670     END-IF
008680     SET WS-PX UP BY 1
008690     GO TO 1810-FIND-PERIOD-LOOP.
008700 1800-EXIT. EXIT.
008710*
008720* 2000 - READ TRANS-FILE AND DISPATCH EACH TRANSACTION BY ITS
008730*        TYPE CODE.  TRANS-FILE IS NOT SORTED AND IS PROCESSED
008740*        ONE RECORD AT A TIME IN FILE ORDER - THE FEEDER SYSTEM
008750*        IS RESPONSIBLE FOR NOT SUBMITTING A STATUS UPDATE OR
008760*        CANCEL AHEAD OF THE REGISTER TRANSACTION THAT CREATED
008770*        THE REGISTRATION, SINCE THIS RUN DOES NO RESEQUENCING.
008780*
008790 2000-PROCESS-TRANS.
008800     READ TRANS-FILE
008810        AT END
008820           MOVE "Y" TO WS-EOF-TRANS
008830           GO TO 2000-EXIT.
008840     ADD 1 TO WS-CTR-READ
008850     MOVE TX-RUN-DATE TO WS-RUN-DATE
008860     IF TX-REGISTER
008870        PERFORM 2100-REGISTER-REQUEST THRU 2100-EXIT
008880     ELSE
008890        IF TX-STATUS-UPDATE
008900           PERFORM 2200-STATUS-UPDATE THRU 2200-EXIT
008910        ELSE
008920           IF TX-CANCEL
008930              PERFORM 2300-CANCEL-REQUEST THRU 2300-EXIT
008940           END-IF
008950        END-IF
008960     END-IF.
008970 2000-EXIT. EXIT.
008980*
008990* 2100 - RULE ENGINE DISPATCH FOR A REGISTER (TX-TYPE = "R")
009000*        TRANSACTION.  WS-REASON IS THE ONE PLACE THE CHECKS REPORT
009010*        BACK TO THE CALLER - SPACES MEANS "STILL GOOD, KEEP
009020*        CHECKING", ANYTHING ELSE MEANS THE FIRST RULE THAT
009030*        FAILED STOPPED THE CHAIN.  THE RULES ARE CHECKED IN
009040*        A FIXED ORDER (EXISTENCE, PERIOD, CREDIT LIMIT,
009050*        SCHEDULE) SO A STUDENT SEES THE ROOT CAUSE, NOT A
009060*        LATER SYMPTOM.
009070 2100-REGISTER-REQUEST.
009080     MOVE SPACES TO WS-REASON
009090     PERFORM 3100-CHECK-EXISTENCE THRU 3100-EXIT
009100     IF WS-REASON = SPACES
009110        PERFORM 3200-CHECK-PERIOD THRU 3200-EXIT
009120     END-IF
009130     IF WS-REASON = SPACES
009140        PERFORM 3300-CHECK-CREDIT-LIMIT THRU 3300-EXIT
009150     END-IF
009160     IF WS-REASON = SPACES
009170        PERFORM 3400-CHECK-SCHEDULE THRU 3400-EXIT
009180     END-IF
009190     IF WS-REASON = SPACES
009200        PERFORM 3500-ACCEPT-REGISTRATION THRU 3500-EXIT
009210        ADD 1 TO WS-CTR-ACCEPTED
009220        MOVE "REGISTER  " TO LOG-TYPE
009230        MOVE TX-STUDENT-ID TO LOG-STUDENT
009240        MOVE TX-COURSE-ID TO LOG-COURSE
009250        MOVE WS-RG-ID(WS-RX) TO LOG-REGID
009260        MOVE "ACCEPTED"   TO LOG-RESULT
009270        PERFORM 2900-LOG-LINE THRU 2900-EXIT
009280     ELSE
009290        PERFORM 2150-CLASSIFY-REJECT THRU 2150-EXIT
009300        MOVE "REGISTER  " TO LOG-TYPE
009310        MOVE TX-STUDENT-ID TO LOG-STUDENT
009320        MOVE TX-COURSE-ID TO LOG-COURSE
009330        MOVE 0 TO LOG-REGID
009340        MOVE WS-REASON    TO LOG-RESULT
009350        PERFORM 2900-LOG-LINE THRU 2900-EXIT
009360     END-IF.
009370 2100-EXIT. EXIT.
009380*
009390* 2150 - BREAK OUT THE REJECT REASON INTO THE GRAND TOTALS
009400*        COUNTER BUCKETS PRINTED BY 7000-GRAND-TOTALS.  MATCHES
009410*        ON THE LITERAL TEXT 3100/3200/3300/3400 MOVE INTO
009420*        WS-REASON - IF ONE OF THOSE LITERALS EVER CHANGES THIS
009430*        PARAGRAPH HAS TO CHANGE WITH IT.  ADDED UNDER TICKET
009440*        0327; WS-REASON ITSELF WAS WIDENED UNDER TICKET 1042
009450*        AFTER THE "OUTSIDE REGISTRATION PERIOD" LITERAL WAS
009460*        FOUND TO BE LONGER THAN THE FIELD IT WAS MOVED INTO,
009470*        WHICH MADE EVERY PERIOD REJECT FALL THROUGH TO THE
009480*        ELSE BELOW AND GET COUNTED AS A SCHEDULE CONFLICT.
009490*
009500 2150-CLASSIFY-REJECT.
009510     IF WS-REASON = "STUDENT NOT FOUND"
009520           OR WS-REASON = "COURSE NOT FOUND"
009530        ADD 1 TO WS-CTR-REJ-NOTFOUND
009540     ELSE
009550        IF WS-REASON = "OUTSIDE REGISTRATION PERIOD"
009560           ADD 1 TO WS-CTR-REJ-NOPERIOD
009570        ELSE
009580           IF WS-REASON = "CREDIT LIMIT EXCEEDED"
009590              ADD 1 TO WS-CTR-REJ-CREDIT
009600           ELSE
009610              ADD 1 TO WS-CTR-REJ-SCHED
009620           END-IF
009630        END-IF
009640     END-IF.
009650 2150-EXIT. EXIT.
009660*
009670* 2200 - STATUS UPDATE (TX-TYPE = "S").  DOES NOT RE-RUN THE
009680*        RULE ENGINE ABOVE - A STATUS CHANGE ON AN EXISTING
009690*        REGISTRATION IS AN OFFICE DECISION (E.G. AN ADVISOR
009700*        OVERRIDE), NOT A NEW REQUEST, SO IT IS APPLIED AS
009710*        GIVEN.  A TRANSITION TO "REJECTED " IS THE ONE CASE
009720*        THAT FEEDS BACK INTO THE WAITLIST - IT FREES THE SEAT
009730*        THE REJECTED STUDENT WAS HOLDING, SO 4000-WAITLIST-
009740*        PROMOTE GETS A CHANCE TO FILL IT (TICKET 9104).
009750
009760 2200-STATUS-UPDATE.
009770     MOVE TX-REG-ID TO WS-SEARCH-ID
009780     PERFORM 1900-FIND-REGISTRATION THRU 1900-EXIT
009790     IF NOT ITEM-FOUND
009800        MOVE "STATUS    "  TO LOG-TYPE
009810        MOVE 0             TO LOG-STUDENT
009820        MOVE 0             TO LOG-COURSE
009830        MOVE TX-REG-ID     TO LOG-REGID
009840        MOVE "REGISTRATION NOT FOUND" TO LOG-RESULT
009850        PERFORM 2900-LOG-LINE THRU 2900-EXIT
009860        GO TO 2200-EXIT.
009870     MOVE TX-NEW-STATUS TO WS-RG-STATUS(WS-RX)
009880     MOVE WS-RUN-DATE   TO WS-RG-STATDATE(WS-RX)
009890     MOVE TX-UPDATED-BY TO WS-RG-UPDBY(WS-RX)
009900     ADD 1 TO WS-CTR-STATUS
009910     MOVE "STATUS    "  TO LOG-TYPE
009920     MOVE WS-RG-STUDENT(WS-RX) TO LOG-STUDENT
009930     MOVE WS-RG-COURSE(WS-RX)  TO LOG-COURSE
009940     MOVE TX-REG-ID     TO LOG-REGID
009950     MOVE "STATUS SET TO " TO LOG-RESULT
009960     MOVE TX-NEW-STATUS TO LOG-RESULT(15:9)
009970     PERFORM 2900-LOG-LINE THRU 2900-EXIT
009980     IF TX-NEW-STATUS = "REJECTED "
009990        MOVE WS-RG-COURSE(WS-RX)   TO WS-PROMO-COURSE
010000        MOVE WS-RG-SEMESTER(WS-RX) TO WS-PROMO-SEMESTER
010010        PERFORM 4000-WAITLIST-PROMOTE THRU 4000-EXIT
010020     END-IF.
010030 2200-EXIT. EXIT.
010040*
010050* 2300 - CANCEL (TX-TYPE = "C").  ALWAYS FREES THE SEAT AND
010060*        ALWAYS GIVES THE WAITLIST A CHANCE AT IT, UNLIKE 2200
010070*        WHICH ONLY PROMOTES OFF A "REJECTED " STATUS - A
010080*        CANCELLATION IS UNCONDITIONAL (TICKET 0509; BEFORE
010090*        THAT TICKET ONLY REJECTS DROVE A PROMOTION AND
010100*        CANCELLED SEATS SAT EMPTY UNTIL THE NEXT REJECT).
010110 2300-CANCEL-REQUEST.
010120     MOVE TX-REG-ID TO WS-SEARCH-ID
010130     PERFORM 1900-FIND-REGISTRATION THRU 1900-EXIT
010140     IF NOT ITEM-FOUND
010150        MOVE "CANCEL    "  TO LOG-TYPE
010160        MOVE 0             TO LOG-STUDENT
010170        MOVE 0             TO LOG-COURSE
010180        MOVE TX-REG-ID     TO LOG-REGID
010190        MOVE "REGISTRATION NOT FOUND" TO LOG-RESULT
010200        PERFORM 2900-LOG-LINE THRU 2900-EXIT
010210        GO TO 2300-EXIT.
010220     MOVE "CANCELLED" TO WS-RG-STATUS(WS-RX)
010230     MOVE WS-RUN-DATE TO WS-RG-STATDATE(WS-RX)
010240     MOVE TX-UPDATED-BY TO WS-RG-UPDBY(WS-RX)
010250     ADD 1 TO WS-CTR-CANCEL
010260     MOVE "CANCEL    "  TO LOG-TYPE
010270     MOVE WS-RG-STUDENT(WS-RX) TO LOG-STUDENT
010280     MOVE WS-RG-COURSE(WS-RX)  TO LOG-COURSE
010290     MOVE TX-REG-ID     TO LOG-REGID
010300     MOVE "CANCELLED"   TO LOG-RESULT
010310     PERFORM 2900-LOG-LINE THRU 2900-EXIT
010320     MOVE WS-RG-COURSE(WS-RX)   TO WS-PROMO-COURSE
010330     MOVE WS-RG-SEMESTER(WS-RX) TO WS-PROMO-SEMESTER
010340     PERFORM 4000-WAITLIST-PROMOTE THRU 4000-EXIT.
010350 2300-EXIT. EXIT.
010360*
010370* 1900 - LOOKUP BY REG-ID FOR THE STATUS UPDATE AND CANCEL
010380*        TRANSACTIONS ABOVE.  SAME SEQUENTIAL-SEARCH PATTERN AS
010390*        1600/1700/1800 - SEE THE NOTE AT 1600-FIND-STUDENT.
010400
010410 1900-FIND-REGISTRATION.
010420     MOVE "N" TO WS-FOUND-SW
010430     SET WS-RX TO 1.
010440 1910-FIND-REG-LOOP.
010450     IF WS-RX > WS-REG-COUNT
010460        GO TO 1900-EXIT.
010470     IF WS-RG-ID(WS-RX) = WS-SEARCH-ID
010480        MOVE "Y" TO WS-FOUND-SW
010490        GO TO 1900-EXIT.
010500     SET WS-RX UP BY 1
010510     GO TO 1910-FIND-REG-LOOP.
010520 1900-EXIT. EXIT.
010530*
010540* 2900 - COMMON SECTION 1 DETAIL LINE WRITER.  LOG-TYPE, LOG-
010550*        STUDENT, LOG-COURSE, LOG-REGID AND LOG-RESULT ARE
010560*        MOVED BY THE CALLER BEFORE THIS IS PERFORMED - KEPT AS
010570*        ITS OWN PARAGRAPH SO THE WRITE STATEMENT AND ITS
010580*        ADVANCING COUNT ONLY LIVE IN ONE PLACE.
010590 2900-LOG-LINE.
010600     WRITE REG-REPORT-REC FROM WS-LOG-LINE AFTER ADVANCING 1.
010610 2900-EXIT. EXIT.
010620*
010630* 3100 - 3500  REGISTRATION RULE ENGINE.  EACH
010640*        RULE PARAGRAPH LEAVES WS-REASON ALONE ON SUCCESS AND
010650*        MOVES A FIXED REJECT TEXT INTO IT ON FAILURE - 2100-
010660*        REGISTER-REQUEST ABOVE ONLY CALLS THE NEXT RULE WHILE
010670*        WS-REASON IS STILL SPACES, SO THE RULES EFFECTIVELY
010680*        SHORT-CIRCUIT IN SPEC ORDER.
010690*
010700* 3100 - STUDENT/COURSE EXISTENCE.  BOTH THE STUDENT AND THE
010710*        COURSE ON THE TRANSACTION MUST BE ON THEIR MASTER TABLES.
010720*        A MISSING STUDENT SHORT-CIRCUITS BEFORE THE COURSE IS
010730*        EVEN LOOKED UP - THERE IS NO POINT REPORTING A BAD
010740*        COURSE-ID IF THE STUDENT-ID ITSELF WAS BOGUS.
010750 3100-CHECK-EXISTENCE.
010760     MOVE TX-STUDENT-ID TO WS-SEARCH-ID
010770     PERFORM 1600-FIND-STUDENT THRU 1600-EXIT
010780     IF NOT ITEM-FOUND
010790        MOVE "STUDENT NOT FOUND" TO WS-REASON
010800        GO TO 3100-EXIT.
010810     MOVE TX-COURSE-ID TO WS-SEARCH-ID
010820     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
010830     IF NOT ITEM-FOUND
010840        MOVE "COURSE NOT FOUND" TO WS-REASON.
010850 3100-EXIT. EXIT.
010860*
010870* 3200 - REGISTRATION PERIOD.  NO ACTIVE PERIOD ON FILE AT
010880*        ALL IS TREATED THE SAME AS THE RUN DATE FALLING
010890*        OUTSIDE ONE THAT EXISTS - EITHER WAY THE STUDENT GETS
010900*        THE SAME REJECT TEXT, BECAUSE FROM THE STUDENT'S SEAT
010910*        THE RESULT IS IDENTICAL (NO WINDOW IS OPEN RIGHT NOW).
010920
010930 3200-CHECK-PERIOD.
010940     PERFORM 1800-FIND-ACTIVE-PERIOD THRU 1800-EXIT
010950     IF NOT ITEM-FOUND
010960        MOVE "OUTSIDE REGISTRATION PERIOD" TO WS-REASON
010970        GO TO 3200-EXIT.
010980     IF WS-RUN-DATE < WS-PD-START(WS-ACTIVE-PX)
010990           OR WS-RUN-DATE > WS-PD-END(WS-ACTIVE-PX)
011000        MOVE "OUTSIDE REGISTRATION PERIOD" TO WS-REASON.
011010 3200-EXIT. EXIT.
011020*
011030* 3300 - CREDIT LIMIT.  A 2.00 GPA OR BETTER GETS THE 18
011040*        CREDIT CEILING, ANYTHING BELOW GETS 9 (ACADEMIC
011050*        PROBATION LOAD - TICKET 8814).  THE CEILING IS TESTED
011060*        AGAINST THE SUM OF *EVERY* EXISTING REGISTRATION FOR
011070*        THIS STUDENT REGARDLESS OF STATUS (PENDING, APPROVED,
011080*        EVEN REJECTED/CANCELLED ROWS STILL ON FILE COUNT) PLUS
011090*        THE COURSE BEING REQUESTED NOW - TICKET 9236 CORRECTED
011100*        THIS TO A >= BOUNDARY TEST, SO EXACTLY AT THE CEILING
011110*        IS ALLOWED AND ONE CREDIT OVER IS NOT.
011120 3300-CHECK-CREDIT-LIMIT.
011130     IF WS-ST-GPA(WS-SX) >= 2.00
011140        MOVE 18 TO WS-MAX-CREDITS
011150     ELSE
011160        MOVE 9 TO WS-MAX-CREDITS
011170     END-IF
011180* SAVE THE NEW COURSE'S CREDITS BEFORE WS-CX IS REUSED BELOW -
011190* 3320-ADD-REG-CREDITS CALLS 1700-FIND-COURSE FOR EACH EXISTING
011200* REGISTRATION IN THE LOOP, WHICH MOVES WS-CX OFF THE NEW
011210* COURSE EVERY TIME - WITHOUT THIS SAVE THE FINAL COMPARE BELOW
011220* WOULD TEST THE WRONG COURSE'S CREDIT VALUE.
011230     MOVE WS-CR-CREDITS(WS-CX) TO WS-NEW-CREDITS
011240     MOVE 0 TO WS-SUM-CREDITS
011250     SET WS-RX TO 1.
011260 3310-SUM-CREDITS-LOOP.
011270     IF WS-RX > WS-REG-COUNT
011280        GO TO 3320-SUM-DONE.
011290     IF WS-RG-STUDENT(WS-RX) = TX-STUDENT-ID
011300        PERFORM 3320-ADD-REG-CREDITS THRU 3320-EXIT
011310     END-IF
011320     SET WS-RX UP BY 1
011330     GO TO 3310-SUM-CREDITS-LOOP.
011340 3320-SUM-DONE.
011350     IF WS-SUM-CREDITS + WS-NEW-CREDITS > WS-MAX-CREDITS
011360        MOVE "CREDIT LIMIT EXCEEDED" TO WS-REASON.
011370 3300-EXIT. EXIT.
011380*
011390* 3320 - ADD ONE EXISTING REGISTRATION'S CREDIT HOURS INTO THE
011400*        RUNNING TOTAL.  USES WS-CX, SO IT CANNOT BE PERFORMED
011410*        WHILE THE CALLER STILL NEEDS WS-CX POINTING AT
011420*        SOMETHING ELSE - SEE THE SAVE INTO WS-NEW-CREDITS
011430*        ABOVE, WHICH EXISTS BECAUSE OF EXACTLY THAT.
011440
011450 3320-ADD-REG-CREDITS.
011460     MOVE WS-RG-COURSE(WS-RX) TO WS-SEARCH-ID
011470     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
011480     IF ITEM-FOUND
011490        ADD WS-CR-CREDITS(WS-CX) TO WS-SUM-CREDITS.
011500 3320-EXIT. EXIT.
011510*
011520* 3400 - SCHEDULE CONFLICT.  A COURSE WITH CR-OPEN-FLAG = "Y"
011530*        (AN OPEN/ASYNC SECTION WITH NO FIXED MEETING TIME) IS
011540*        EXEMPT FROM THE CHECK ENTIRELY - THERE IS NO SCHEDULE
011550*        TO CONFLICT WITH (TICKET 8951).  OTHERWISE EVERY
011560*        EXISTING REGISTRATION FOR THIS STUDENT IS COMPARED
011570*        AGAINST THE REQUESTED COURSE'S DAY/START/END.
011580 3400-CHECK-SCHEDULE.
011590     MOVE TX-COURSE-ID TO WS-SEARCH-ID
011600     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
011610     IF WS-CR-OPEN-FLAG(WS-CX) = "Y"
011620        GO TO 3400-EXIT.
011630     SET WS-RX TO 1.
011640 3410-SCHED-LOOP.
011650     IF WS-RX > WS-REG-COUNT
011660        GO TO 3400-EXIT.
011670     IF WS-RG-STUDENT(WS-RX) = TX-STUDENT-ID
011680        PERFORM 3420-SCHED-COMPARE THRU 3420-EXIT
011690        IF WS-REASON NOT = SPACES
011700           GO TO 3400-EXIT
011710        END-IF
011720     END-IF
011730     SET WS-RX UP BY 1
011740     GO TO 3410-SCHED-LOOP.
011750 3400-EXIT. EXIT.
011760
011770 3420-SCHED-COMPARE.
011780* LOOK UP THE EXISTING REGISTRATION'S COURSE FIRST AND STASH
011790* ITS SCHEDULE IN SD-SORT-REC, THEN RE-LOOK-UP TX-COURSE-ID SO
011800* WS-CX ENDS THIS PARAGRAPH POINTING AT THE NEW COURSE AGAIN
011810     MOVE WS-RG-COURSE(WS-RX) TO WS-SEARCH-ID
011820     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
011830     IF NOT ITEM-FOUND
011840        GO TO 3420-EXIT.
011850     MOVE WS-CR-DAY(WS-CX)   TO SD-SCHED-DAY
011860     MOVE WS-CR-START(WS-CX) TO SD-SCHED-START
011870     MOVE WS-CR-END(WS-CX)   TO SD-SCHED-END
011880     MOVE TX-COURSE-ID TO WS-SEARCH-ID
011890     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
011900     IF NOT ITEM-FOUND
011910        GO TO 3420-EXIT.
011920* A BLANK DAY ON EITHER SIDE MEANS "NO FIXED MEETING TIME" AND
011930* CANNOT CONFLICT WITH ANYTHING - COVERS COURSES THAT SLIPPED
011940* THROUGH WITHOUT CR-OPEN-FLAG SET (TICKET 9310).
011950     IF SD-SCHED-DAY = SPACES OR WS-CR-DAY(WS-CX) = SPACES
011960        GO TO 3420-EXIT.
011970     IF SD-SCHED-DAY = WS-CR-DAY(WS-CX)
011980        IF SD-SCHED-START < WS-CR-END(WS-CX)
011990           AND WS-CR-START(WS-CX) < SD-SCHED-END
012000           MOVE "SCHEDULE CONFLICT" TO WS-REASON.
012010 3420-EXIT. EXIT.
012020*
012030* 3500 - ACCEPTANCE.  ANY TRANSACTION THAT SURVIVES 3100-3400
012040*        WITH WS-REASON STILL BLANK LANDS HERE.  NEW ROWS ARE
012050*        ALWAYS APPENDED AT WS-REG-COUNT + 1 - THE TABLE IS
012060*        NEVER RE-SORTED OR COMPACTED DURING THE RUN, SO
012070*        WS-RX AT THIS POINT IS PERMANENT FOR THE LIFE OF THE
012080*        JOB, NOT JUST THIS PARAGRAPH.  STATUS STARTS OUT
012090*        "PENDING" - THE REGISTRAR'S OFFICE DRIVES IT TO
012100*        APPROVED/REJECTED OFFLINE VIA A FOLLOW-ON 'S'
012110*        TRANSACTION (SEE 2200-STATUS-UPDATE).
012120 3500-ACCEPT-REGISTRATION.
012130     SET WS-RX TO WS-REG-COUNT
012140     SET WS-RX UP BY 1
012150     SET WS-RG-ID(WS-RX)      TO WS-NEXT-REG-ID
012160     SET WS-RG-STUDENT(WS-RX) TO TX-STUDENT-ID
012170     SET WS-RG-COURSE(WS-RX)  TO TX-COURSE-ID
012180     MOVE TX-SEMESTER         TO WS-RG-SEMESTER(WS-RX)
012190     MOVE "PENDING  "         TO WS-RG-STATUS(WS-RX)
012200     MOVE WS-RUN-DATE         TO WS-RG-REGDATE(WS-RX)
012210     MOVE WS-RUN-DATE         TO WS-RG-STATDATE(WS-RX)
012220     MOVE SPACES              TO WS-RG-UPDBY(WS-RX)
012230     SET WS-REG-COUNT TO WS-RX
012240     ADD 1 TO WS-NEXT-REG-ID.
012250 3500-EXIT. EXIT.
012260*
012270* 4000 - WAITLIST PROMOTION, TRIGGERED BY A REJECT OR CANCEL
012280*        (2200-STATUS-UPDATE AND 2300-CANCEL-REQUEST ARE THE
012290*        ONLY CALLERS).  A SEAT COMING OPEN DOES NOT AUTOMATE
012300*        THE PROMOTED STUDENT'S REGISTRATION - IT RE-RUNS THE
012310*        SAME 3100-3400 CHECKS A FRESH 'R' TRANSACTION WOULD GET,
012320*        SO A STUDENT WHO FELL OUT OF ELIGIBILITY WHILE
012330*        WAITING (DROPPED BELOW THE GPA BAND, SAY) IS SKIPPED
012340*        RATHER THAN FORCED IN.
012350 4000-WAITLIST-PROMOTE.
012360     MOVE WS-PROMO-COURSE TO WS-SEARCH-ID
012370     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
012380     IF NOT ITEM-FOUND
012390        GO TO 4000-EXIT.
012400     IF WS-CR-AVAIL(WS-CX) = 0
012410        GO TO 4000-EXIT.
012420     PERFORM 4300-WAITLIST-NEXT THRU 4300-EXIT
012430     IF NOT ITEM-FOUND
012440        GO TO 4000-EXIT.
012450* ATTEMPT THE FULL RULE ENGINE FOR THE HEAD OF THE QUEUE -
012460* TX-STUDENT-ID/TX-COURSE-ID/TX-SEMESTER ARE BORROWED HERE TO
012470* FEED 3100-3400, SO A PROMOTION RUNNING MID-TRANSACTION-FILE
012480* CLOBBERS THE CURRENT TRANSACTION'S TX-RECORD FIELDS - SAFE
012490* ONLY BECAUSE 2200/2300 HAVE ALREADY FINISHED WITH THEM.
012500     MOVE SPACES TO WS-REASON
012510     MOVE WS-WL-STUDENT(WS-WX) TO TX-STUDENT-ID
012520     MOVE WS-PROMO-COURSE      TO TX-COURSE-ID
012530     MOVE WS-PROMO-SEMESTER    TO TX-SEMESTER
012540     PERFORM 3100-CHECK-EXISTENCE THRU 3100-EXIT
012550     IF WS-REASON = SPACES
012560        PERFORM 3200-CHECK-PERIOD THRU 3200-EXIT
012570     END-IF
012580     IF WS-REASON = SPACES
012590        PERFORM 3300-CHECK-CREDIT-LIMIT THRU 3300-EXIT
012600     END-IF
012610     IF WS-REASON = SPACES
012620        PERFORM 3400-CHECK-SCHEDULE THRU 3400-EXIT
012630     END-IF
012640     IF WS-REASON NOT = SPACES
012650        GO TO 4000-EXIT.
012660     PERFORM 3500-ACCEPT-REGISTRATION THRU 3500-EXIT
012670     PERFORM 4400-WAITLIST-NOTIFY THRU 4400-EXIT
012680     PERFORM 4200-WAITLIST-REMOVE THRU 4200-EXIT
012690     SUBTRACT 1 FROM WS-CR-AVAIL(WS-CX)
012700     ADD 1 TO WS-CTR-PROMOTE
012710     MOVE "PROMOTE   "   TO LOG-TYPE
012720     MOVE TX-STUDENT-ID  TO LOG-STUDENT
012730     MOVE TX-COURSE-ID   TO LOG-COURSE
012740     MOVE WS-RG-ID(WS-RX) TO LOG-REGID
012750     MOVE "PROMOTION MADE" TO LOG-RESULT
012760     PERFORM 2900-LOG-LINE THRU 2900-EXIT.
012770 4000-EXIT. EXIT.
012780*
012790* 4100 - 4400  WAITLIST MANAGEMENT
012800*        NOT CALLED FROM 0000-MAINLINE - TX-TYPE ONLY DRIVES
012810*        'R'/'S'/'C', AND NONE OF THOSE ROUTES A BRAND-NEW
012820*        WAITLIST ENTRY ON THIS BATCH'S TRANSACTION LAYOUT.
012830*        KEPT BECAUSE A FUTURE TX-TYPE ('W'?) MAY NEED IT AND
012840*        THE LOGIC IS ALREADY PROVEN AGAINST THE TABLE LAYOUT.
012850*
012860 4100-WAITLIST-ADD.
012870* RB1409 - WS-WL-CAP-CTR COUNTS THE EXISTING ENTRIES FOR
012880*        TX-COURSE-ID WHILE THE DUP-CHECK LOOP IS WALKING THE
012890*        TABLE ANYWAY, SO THE CAP CAN BE ENFORCED IN 4120
012900*        WITHOUT A SECOND PASS OVER THE WHOLE TABLE.
012910     MOVE "N" TO WS-FOUND-SW
012920     MOVE 0 TO WS-WL-CAP-CTR
012930     SET WS-WX TO 1.
012940 4110-DUP-CHECK-LOOP.
012950     IF WS-WX > WS-WAITLIST-COUNT
012960        GO TO 4120-NO-DUP.
012970     IF WS-WL-STUDENT(WS-WX) = TX-STUDENT-ID
012980           AND WS-WL-COURSE(WS-WX) = TX-COURSE-ID
012990        MOVE "Y" TO WS-FOUND-SW
013000        GO TO 4100-EXIT.
013010     IF WS-WL-COURSE(WS-WX) = TX-COURSE-ID
013020        ADD 1 TO WS-WL-CAP-CTR
013030     END-IF
013040     SET WS-WX UP BY 1
013050     GO TO 4110-DUP-CHECK-LOOP.
013060 4120-NO-DUP.
013070* CAP-CHECK - TX-COURSE-ID MUST ALREADY BE ON THE COURSE TABLE
013080* OR THE TRANSACTION WOULD HAVE FAILED 3100 BEFORE EVER REACHING
013090* A WAITLIST ADD, SO ITEM-FOUND IS NOT RE-TESTED HERE.
013100     MOVE TX-COURSE-ID TO WS-SEARCH-ID
013110     PERFORM 1700-FIND-COURSE THRU 1700-EXIT
013120     IF WS-WL-CAP-CTR >= WS-CR-WLCAP(WS-CX)
013130        GO TO 4100-EXIT.
013140     SET WS-WX TO WS-WAITLIST-COUNT
013150     SET WS-WX UP BY 1
013160     SET WS-WL-ID(WS-WX)      TO WS-NEXT-WL-ID
013170     SET WS-WL-STUDENT(WS-WX) TO TX-STUDENT-ID
013180     SET WS-WL-COURSE(WS-WX)  TO TX-COURSE-ID
013190     MOVE WS-RUN-DATE         TO WS-WL-TS(WS-WX)
013200     COMPUTE WS-WL-POS(WS-WX) = WS-WAITLIST-COUNT + 1
013210     MOVE "N"                 TO WS-WL-NOTIFIED(WS-WX)
013220     MOVE 0                   TO WS-WL-NOTIFIED-AT(WS-WX)
013230     SET WS-WAITLIST-COUNT TO WS-WX
013240     ADD 1 TO WS-NEXT-WL-ID.
013250 4100-EXIT. EXIT.
013260
013270 4200-WAITLIST-REMOVE.
013280* DELETE THE HEAD ENTRY FOUND BY 4300-WAITLIST-NEXT (WS-WX)
013290* BY SHIFTING THE ENTRIES BEHIND IT UP ONE SLOT
013300     MOVE WS-WX TO WS-WL-SHIFT-X.
013310 4210-SHIFT-LOOP.
013320     IF WS-WL-SHIFT-X >= WS-WAITLIST-COUNT
013330        GO TO 4220-RENUMBER.
013340     MOVE WS-WL-ENTRY(WS-WL-SHIFT-X + 1)
013350                              TO WS-WL-ENTRY(WS-WL-SHIFT-X)
013360     ADD 1 TO WS-WL-SHIFT-X
013370     GO TO 4210-SHIFT-LOOP.
013380 4220-RENUMBER.
013390     SUBTRACT 1 FROM WS-WAITLIST-COUNT
013400     SET WS-WX TO 1.
013410     MOVE 0 TO WS-WL-RENUM-CTR.
013420* POSITIONS ARE 1..N WITHIN *THIS COURSE'S* QUEUE ONLY - THE
013430* TABLE SUBSCRIPT WS-WX IS NOT THE SAME THING WHEN OTHER
013440* COURSES' ENTRIES SHARE THE TABLE (TICKET 1187).
013450 4230-RENUMBER-LOOP.
013460     IF WS-WX > WS-WAITLIST-COUNT
013470        GO TO 4200-EXIT.
013480     IF WS-WL-COURSE(WS-WX) = WS-PROMO-COURSE
013490        ADD 1 TO WS-WL-RENUM-CTR
013500        MOVE WS-WL-RENUM-CTR TO WS-WL-POS(WS-WX)
013510     END-IF
013520     SET WS-WX UP BY 1
013530     GO TO 4230-RENUMBER-LOOP.
013540 4200-EXIT. EXIT.
013550
013560 4300-WAITLIST-NEXT.
013570* HEAD OF THE QUEUE FOR THE GIVEN COURSE = SMALLEST TIMESTAMP -
013580* FIRST-COME-FIRST-SERVED, NOT THE WS-WL-POS FIELD (WHICH IS
013590* ONLY A DISPLAY NUMBER FOR THE REGISTRAR, NOT THE ACTUAL
013600* ORDERING KEY).  WS-WL-BEST-X TRACKS THE WINNING SUBSCRIPT
013610* ACROSS THE WHOLE TABLE SINCE ENTRIES FOR ONE COURSE ARE NOT
013620* NECESSARILY CONTIGUOUS.
013630     MOVE "N" TO WS-FOUND-SW
013640     SET WS-WX TO 1
013650     MOVE 0 TO WS-WL-BEST-X.
013660 4310-NEXT-LOOP.
013670     IF WS-WX > WS-WAITLIST-COUNT
013680        GO TO 4300-EXIT.
013690     IF WS-WL-COURSE(WS-WX) = WS-PROMO-COURSE
013700        IF WS-WL-BEST-X = 0
013710           SET WS-WL-BEST-X TO WS-WX
013720        ELSE
013730           IF WS-WL-TS(WS-WX) < WS-WL-TS(WS-WL-BEST-X)
013740              SET WS-WL-BEST-X TO WS-WX
013750           END-IF
013760        END-IF
013770     END-IF
013780     SET WS-WX UP BY 1
013790     GO TO 4310-NEXT-LOOP.
013800 4300-EXIT.
013810     IF WS-WL-BEST-X NOT = 0
013820        SET WS-WX TO WS-WL-BEST-X
013830        MOVE "Y" TO WS-FOUND-SW.
013840
013850 4400-WAITLIST-NOTIFY.
013860* THE NOTIFIED FLAG/DATE ARE FOR THE OVERNIGHT MAILER JOB THAT
013870* RUNS AFTER THIS BATCH - THIS PROGRAM DOES NOT SEND ANY MAIL
013880* OR PRINT ANY NOTIFICATION ITSELF, IT ONLY MARKS THE ROW.
013890     MOVE "Y" TO WS-WL-NOTIFIED(WS-WX)
013900     MOVE WS-RUN-DATE TO WS-WL-NOTIFIED-AT(WS-WX).
013910 4400-EXIT. EXIT.
013920*
013930* 5000 - WRITE THE UPDATED REGISTRATION AND WAITLIST MASTERS.
013940*        TABLES ARE WRITTEN BACK IN WS-RX/WS-WX ORDER, I.E.
013950*        ORIGINAL LOAD ORDER FOR UNTOUCHED ROWS FOLLOWED BY
013960*        ANYTHING APPENDED DURING THIS RUN - NOT RESEQUENCED
013970*        BY ID OR STUDENT.  A FULL REPLACE OF BOTH OUTPUT
013980*        FILES EVERY RUN; THERE IS NO PARTIAL/INCREMENTAL
013990*        MASTER UPDATE IN THIS SHOP'S BATCH DESIGN.
014000*
014010 5000-WRITE-MASTERS.
014020     SET WS-RX TO 1.
014030 5010-WRITE-REG-LOOP.
014040     IF WS-RX > WS-REG-COUNT
014050        GO TO 5020-WRITE-WL.
014060     MOVE WS-RG-ID(WS-RX)      TO RO-REG-ID
014070     MOVE WS-RG-STUDENT(WS-RX) TO RO-STUDENT-ID
014080     MOVE WS-RG-COURSE(WS-RX)  TO RO-COURSE-ID
014090     MOVE WS-RG-SEMESTER(WS-RX) TO RO-SEMESTER
014100     MOVE WS-RG-STATUS(WS-RX)  TO RO-STATUS
014110     MOVE WS-RG-REGDATE(WS-RX) TO RO-REG-DATE
014120     MOVE WS-RG-STATDATE(WS-RX) TO RO-STATUS-DATE
014130     MOVE WS-RG-UPDBY(WS-RX)   TO RO-UPDATED-BY
014140     WRITE REG-REGIST-OUT-REC
014150     SET WS-RX UP BY 1
014160     GO TO 5010-WRITE-REG-LOOP.
014170 5020-WRITE-WL.
014180     SET WS-WX TO 1.
014190 5030-WRITE-WL-LOOP.
014200     IF WS-WX > WS-WAITLIST-COUNT
014210        GO TO 5000-EXIT.
014220     MOVE WS-WL-ID(WS-WX)      TO WO-WL-ID
014230     MOVE WS-WL-STUDENT(WS-WX) TO WO-STUDENT-ID
014240     MOVE WS-WL-COURSE(WS-WX)  TO WO-COURSE-ID
014250     MOVE WS-WL-TS(WS-WX)      TO WO-TIMESTAMP
014260     MOVE WS-WL-POS(WS-WX)     TO WO-POSITION
014270     MOVE WS-WL-NOTIFIED(WS-WX) TO WO-NOTIFIED-FLAG
014280     MOVE WS-WL-NOTIFIED-AT(WS-WX) TO WO-NOTIFIED-AT
014290     WRITE REG-WAITLIST-OUT-REC
014300     SET WS-WX UP BY 1
014310     GO TO 5030-WRITE-WL-LOOP.
014320 5000-EXIT. EXIT.
014330*
014340* 6000 - STUDENT TIMETABLE, SORT ASCENDING BY STUDENT-ID,
014350*        CONTROL BREAK ON STUDENT-ID (RELNOT.COB SORT IDIOM).
014360*        ONLY APPROVED REGISTRATIONS ARE RELEASED TO THE SORT
014370*        (SEE 6100 BELOW) - PENDING/REJECTED/CANCELLED ROWS
014380*        NEVER PRINT ON THE TIMETABLE, THEY ONLY SHOW UP IN
014390*        THE SECTION 1 TRANSACTION LOG AND THE GRAND TOTALS.
014400* RB1356 - RE-RUN 1800-FIND-ACTIVE-PERIOD ONCE HERE, BEFORE THE
014410*        SORT, TO PICK UP THIS RUN'S PERIOD TYPE FOR THE
014420*        TT-PERIOD-TYPE COLUMN BELOW.  WS-ACTIVE-PX/WS-FOUND-SW
014430*        ARE LEFT OVER FROM WHICHEVER TRANSACTION LAST CALLED
014440*        1800 DURING POSTING (AND MAY BE "NOT FOUND" IF THE
014450*        LAST ONE FAILED 3200) SO THEY ARE NOT TRUSTWORTHY HERE -
014460*        THE LOOKUP HAS TO BE REDONE FRESH FOR THE REPORT.
014470*
014480 6000-TIMETABLE-REPORT.
014490     PERFORM 1800-FIND-ACTIVE-PERIOD THRU 1800-EXIT
014500     IF ITEM-FOUND
014510        MOVE WS-PD-TYPE(WS-ACTIVE-PX) TO WS-RPT-PERIOD-TYPE
014520     ELSE
014530        MOVE SPACES TO WS-RPT-PERIOD-TYPE
014540     END-IF
014550     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2
014560     WRITE REG-REPORT-REC FROM WS-TT-TITLE AFTER ADVANCING 1
014570     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1
014580     SORT SORTWORK ASCENDING KEY SD-STUDENT-ID
014590          INPUT PROCEDURE 6100-SORT-SELECT
014600          OUTPUT PROCEDURE 6200-SORT-PRINT.
014610 6000-EXIT. EXIT.
014620
014630 6100-SORT-SELECT SECTION.
014640* INPUT PROCEDURE - WALK THE IN-MEMORY REGISTRATION TABLE ONCE
014650* (NOT THE REGISTRATION FILE - IT IS CLOSED OUT BY NOW) AND
014660* RELEASE ONE SD-SORT-REC PER APPROVED ROW, RE-JOINING THE
014670* COURSE TITLE/CREDITS/SCHEDULE SINCE THE REGISTRATION RECORD
014680* ITSELF ONLY CARRIES THE COURSE-ID.
014690 6110-SORT-SELECT-PARA.
014700     SET WS-RX TO 1.
014710 6120-SELECT-LOOP.
014720     IF WS-RX > WS-REG-COUNT
014730        GO TO 6190-SELECT-EXIT.
014740     IF WS-RG-STATUS(WS-RX) = "APPROVED "
014750        MOVE WS-RG-COURSE(WS-RX) TO WS-SEARCH-ID
014760        PERFORM 1700-FIND-COURSE THRU 1700-EXIT
014770        MOVE WS-RG-STUDENT(WS-RX) TO SD-STUDENT-ID
014780        MOVE WS-RG-ID(WS-RX)      TO SD-REG-ID
014790        MOVE WS-RG-COURSE(WS-RX)  TO SD-COURSE-ID
014800        MOVE WS-RG-SEMESTER(WS-RX) TO SD-SEMESTER
014810        IF ITEM-FOUND
014820           MOVE WS-CR-CREDITS(WS-CX) TO SD-CREDITS
014830           MOVE WS-CR-TITLE(WS-CX)   TO SD-TITLE
014840           MOVE WS-CR-DAY(WS-CX)     TO SD-SCHED-DAY
014850           MOVE WS-CR-START(WS-CX)   TO SD-SCHED-START
014860           MOVE WS-CR-END(WS-CX)     TO SD-SCHED-END
014870        ELSE
014880           MOVE 0      TO SD-CREDITS
014890           MOVE SPACES TO SD-TITLE
014900           MOVE SPACES TO SD-SCHED-DAY
014910           MOVE 0      TO SD-SCHED-START
014920           MOVE 0      TO SD-SCHED-END
014930        END-IF
014940        RELEASE SD-SORT-REC
014950     END-IF
014960     SET WS-RX UP BY 1
014970     GO TO 6120-SELECT-LOOP.
014980 6190-SELECT-EXIT.
014990     EXIT.
015000
015010 6200-SORT-PRINT SECTION.
015020* OUTPUT PROCEDURE - RETURNS THE SORTED ROWS ONE AT A TIME AND
015030* FIRES THE HEADER/FOOTER WHENEVER SD-STUDENT-ID CHANGES.
015040* WS-FIRST-STUDENT-SW DISTINGUISHES "NO FOOTER YET PRINTED"
015050* FROM "STUDENT CHANGED" SO THE VERY FIRST STUDENT DOES NOT
015060* GET A SPURIOUS FOOTER WRITTEN BEFORE ITS OWN HEADER.
015070 6210-SORT-PRINT-PARA.
015080     MOVE 0 TO WS-SEARCH-ID
015090     MOVE "Y" TO WS-FIRST-STUDENT-SW.
015100 6220-RETURN-LOOP.
015110     RETURN SORTWORK AT END
015120        GO TO 6280-LAST-FOOTER.
015130     IF FIRST-STUDENT-BREAK
015140        MOVE "N" TO WS-FIRST-STUDENT-SW
015150        MOVE SD-STUDENT-ID TO WS-SEARCH-ID
015160        PERFORM 6300-STUDENT-HEADER THRU 6300-EXIT
015170     ELSE
015180        IF SD-STUDENT-ID NOT = WS-SEARCH-ID
015190           PERFORM 6400-STUDENT-FOOTER THRU 6400-EXIT
015200           MOVE SD-STUDENT-ID TO WS-SEARCH-ID
015210           PERFORM 6300-STUDENT-HEADER THRU 6300-EXIT
015220        END-IF
015230     END-IF
015240     PERFORM 6500-TIMETABLE-DETAIL THRU 6500-EXIT
015250     GO TO 6220-RETURN-LOOP.
015260 6280-LAST-FOOTER.
015270     IF NOT FIRST-STUDENT-BREAK
015280        PERFORM 6400-STUDENT-FOOTER THRU 6400-EXIT.
015290 6200-EXIT. EXIT.
015300
015310 6300-STUDENT-HEADER.
015320* RE-LOOK-UP THE STUDENT BY ID RATHER THAN CARRY THE NAME/GPA
015330* THROUGH THE SORT RECORD - SD-SORT-REC IS ALREADY WIDE
015340* ENOUGH WITHOUT DUPLICATING MASTER DATA THAT 1600 CAN HAND
015350* BACK IN ONE CALL.
015360     ADD 1 TO WS-CTR-STUDENTS-RPTD
015370     MOVE 0 TO WS-SUM-CREDITS
015380     PERFORM 1600-FIND-STUDENT THRU 1600-EXIT
015390     MOVE SD-STUDENT-ID TO TT-STU-ID
015400     IF ITEM-FOUND
015410        MOVE WS-ST-NAME(WS-SX) TO TT-STU-NAME
015420        MOVE WS-ST-GPA(WS-SX)  TO TT-STU-GPA
015430     ELSE
015440        MOVE SPACES TO TT-STU-NAME
015450        MOVE 0      TO TT-STU-GPA
015460     END-IF
015470     WRITE REG-REPORT-REC FROM WS-TT-STU-HDR AFTER ADVANCING 1.
015480 6300-EXIT. EXIT.
015490
015500 6400-STUDENT-FOOTER.
015510     MOVE WS-SUM-CREDITS TO TT-FTR-CREDITS
015520     WRITE REG-REPORT-REC FROM WS-TT-STU-FTR AFTER ADVANCING 1
015530     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
015540 6400-EXIT. EXIT.
015550
015560 6500-TIMETABLE-DETAIL.
015570     MOVE SD-COURSE-ID   TO TT-COURSE-ID
015580     MOVE SD-TITLE       TO TT-TITLE
015590     MOVE SD-CREDITS     TO TT-CREDITS
015600     MOVE SD-SCHED-DAY   TO TT-DAY
015610     MOVE SD-SCHED-START TO TT-START
015620     MOVE SD-SCHED-END   TO TT-END
015630     MOVE SD-SEMESTER    TO TT-SEMESTER
015640     MOVE "APPROVED "    TO TT-STATUS
015650     MOVE WS-RPT-PERIOD-TYPE TO TT-PERIOD-TYPE
015660     WRITE REG-REPORT-REC FROM WS-TT-DETAIL AFTER ADVANCING 1
015670     ADD SD-CREDITS TO WS-SUM-CREDITS
015680     ADD SD-CREDITS TO WS-CTR-APPR-CREDITS.
015690 6500-EXIT. EXIT.
015700*
015710* 7000 - GRAND TOTALS SECTION.  ONE LINE PER WS-CTR-* FIELD,
015720*        IN THE SAME ORDER THE COUNTERS ARE DECLARED IN
015730*        WORKING-STORAGE - KEEP THE TWO IN STEP IF A NEW
015740*        COUNTER IS EVER ADDED, OR THE REPORT AND THE DATA
015750*        DIVISION WILL DRIFT OUT OF SYNC WITH EACH OTHER.
015760*
015770 7000-GRAND-TOTALS.
015780     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2
015790     WRITE REG-REPORT-REC FROM WS-GT-TITLE AFTER ADVANCING 1
015800     WRITE REG-REPORT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1
015810     MOVE "TRANSACTIONS READ"             TO GT-LABEL
015820     MOVE WS-CTR-READ TO GT-VALUE
015830     PERFORM 7900-GT-LINE THRU 7900-EXIT
015840     MOVE "REGISTRATIONS ACCEPTED"         TO GT-LABEL
015850     MOVE WS-CTR-ACCEPTED TO GT-VALUE
015860     PERFORM 7900-GT-LINE THRU 7900-EXIT
015870     MOVE "REJECTED - NOT FOUND"           TO GT-LABEL
015880     MOVE WS-CTR-REJ-NOTFOUND TO GT-VALUE
015890     PERFORM 7900-GT-LINE THRU 7900-EXIT
015900     MOVE "REJECTED - OUTSIDE PERIOD"      TO GT-LABEL
015910     MOVE WS-CTR-REJ-NOPERIOD TO GT-VALUE
015920     PERFORM 7900-GT-LINE THRU 7900-EXIT
015930     MOVE "REJECTED - CREDIT LIMIT"        TO GT-LABEL
015940     MOVE WS-CTR-REJ-CREDIT TO GT-VALUE
015950     PERFORM 7900-GT-LINE THRU 7900-EXIT
015960     MOVE "REJECTED - SCHEDULE CONFLICT"   TO GT-LABEL
015970     MOVE WS-CTR-REJ-SCHED TO GT-VALUE
015980     PERFORM 7900-GT-LINE THRU 7900-EXIT
015990     MOVE "STATUS UPDATES"                 TO GT-LABEL
016000     MOVE WS-CTR-STATUS TO GT-VALUE
016010     PERFORM 7900-GT-LINE THRU 7900-EXIT
016020     MOVE "CANCELLATIONS"                  TO GT-LABEL
016030     MOVE WS-CTR-CANCEL TO GT-VALUE
016040     PERFORM 7900-GT-LINE THRU 7900-EXIT
016050     MOVE "WAITLIST PROMOTIONS"            TO GT-LABEL
016060     MOVE WS-CTR-PROMOTE TO GT-VALUE
016070     PERFORM 7900-GT-LINE THRU 7900-EXIT
016080     MOVE "STUDENTS REPORTED"               TO GT-LABEL
016090     MOVE WS-CTR-STUDENTS-RPTD TO GT-VALUE
016100     PERFORM 7900-GT-LINE THRU 7900-EXIT
016110     MOVE "TOTAL APPROVED CREDITS"          TO GT-LABEL
016120     MOVE WS-CTR-APPR-CREDITS TO GT-VALUE
016130     PERFORM 7900-GT-LINE THRU 7900-EXIT.
016140 7000-EXIT. EXIT.
016150
016160 7900-GT-LINE.
016170* ONE COMMON WRITE FOR EVERY GRAND-TOTAL ROW - GT-LABEL AND
016180* GT-VALUE ARE MOVED BY THE CALLER JUST BEFORE EACH PERFORM.
016190     WRITE REG-REPORT-REC FROM WS-GT-LINE AFTER ADVANCING 1.
016200 7900-EXIT. EXIT.
016210
016220 0900-CLOSE-FILES.
016230* CLOSE EVERYTHING THAT 0000-MAINLINE OPENED, INPUT FILES
016240* FIRST THEN OUTPUT - NO SPECIAL WITH LOCK/REEL OPTIONS NEEDED,
016250* THESE ARE ALL SINGLE-VOLUME SEQUENTIAL FILES FOR ONE RUN.
016260     CLOSE STUDENT-FILE
016270     CLOSE COURSE-FILE
016280     CLOSE PERIOD-FILE
016290     CLOSE REGIST-FILE-IN
016300     CLOSE WAITLIST-FILE-IN
016310     CLOSE TRANS-FILE
016320     CLOSE REGIST-FILE-OUT
016330     CLOSE WAITLIST-FILE-OUT
016340     CLOSE REPORT-FILE.
016350 0900-EXIT. EXIT.
